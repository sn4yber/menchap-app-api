000100******************************************************************
000200** FECHA       : 05/05/1994                                   *
000300** PROGRAMADOR : PEDRO ANTONIO SOLIS (PEDR)                   *
000400** APLICACION  : INVENTARIO Y VENTAS                          *
000500** PROGRAMA    : IVINV01                                      *
000600** TIPO        : BATCH                                        *
000700** DESCRIPCION : RECORRE EL MAESTRO DE PRODUCTOS IVPRMA Y     *
000800**             : CALCULA LA VALORIZACION Y EL ESTADO DE       *
000900**             : EXISTENCIA DE CADA PRODUCTO.  ESCRIBE UN     *
001000**             : DETALLE POR PRODUCTO EN IVINVR Y ACUMULA EL  *
001100**             : VALOR TOTAL DEL INVENTARIO.                  *
001200** ARCHIVOS    : IVPRMA=C, IVINVR=A                           *
001300** ACCION (ES) : R=REPORTE, C=CONSULTAR                       *
001400** PROGRAMA(S) : NO APLICA                                    *
001500** CANAL       : LOTE NOCTURNO / BAJO DEMANDA                 *
001600** INSTALADO   : 05/05/1994                                   *
001700** BPM/RATIONAL: 050594                                       *
001800** NOMBRE      : VALORIZACION DE INVENTARIO                   *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID. IVINV01.
002200 AUTHOR. PEDRO ANTONIO SOLIS.
002300 INSTALLATION. DEPTO DE SISTEMAS - CONTROL DE INVENTARIOS.
002400 DATE-WRITTEN. 05/05/1994.
002500 DATE-COMPILED.
002600 SECURITY. USO INTERNO - CONTABILIDAD E INVENTARIOS.
002700******************************************************************
002800**                  BITACORA DE MANTENIMIENTO                  *
002900******************************************************************
003000*  05/05/1994 PEDR  VERSION INICIAL DE LA VALORIZACION DE
003100*                   INVENTARIO.                      TKT IV-0028
003200*  14/08/1996 EDRD  SE AGREGA CLASIFICACION DE ESTADO DE
003300*                   EXISTENCIA (SIN STOCK, BAJO, SOBRESTOCK).
003400*                   TKT IV-0040
003500*  06/02/1999 PEDR  REVISION DE SIGLO (Y2K).  SIN IMPACTO EN
003600*                   ESTE PROGRAMA.               TKT IV-0061-Y2K
003700*  28/11/2000 EDRD  SE AGREGA GANANCIA POTENCIAL POR PRODUCTO Y
003800*                   EL TOTAL GENERAL DE INVENTARIO AL CIERRE.
003900*                   TKT IV-0065
004000*  15/09/2006 PEDR  SE INCORPORA WKS-MASCARA-EDITADA COMO CAMPO
004100*                   05 DE WKS-CAMPOS-VALORIZACION; EN ESTE SHOP
004200*                   NO SE USAN NIVELES 77.             TKT IV-0090
004300*  22/09/2006 EDRD  910-ERROR-FATAL LLAMABA A DEBD1R00 SIEMPRE CON
004400*                   FS-IVPRMA/FSE-IVPRMA, AUN CUANDO EL ARCHIVO EN
004500*                   ERROR FUERA IVINVR (SECUENCIAL, SIN PAREJA
004600*                   FSE-).  SE DESPACHA POR ARCHIVO.  TKT IV-0091
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100        C01 IS TOP-OF-FORM
005200        CLASS CLASE-NUMERICA IS "0" THRU "9"
005300        UPSI-0 ON STATUS IS WKS-CORRIDA-REPROCESO.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600*--> A R C H I V O S   D E   E N T R A D A
005700        SELECT IVPRMA  ASSIGN TO IVPRMA
005800                  ORGANIZATION  IS INDEXED
005900                  ACCESS MODE   IS SEQUENTIAL
006000                  RECORD KEY    IS PRMA-PRODUCTO-ID
006100                  FILE STATUS   IS FS-IVPRMA
006200                                   FSE-IVPRMA.
006300*--> A R C H I V O S   D E   S A L I D A
006400        SELECT IVINVR  ASSIGN TO IVINVR
006500                  ORGANIZATION  IS SEQUENTIAL
006600                  FILE STATUS   IS FS-IVINVR.
006700 DATA DIVISION.
006800 FILE SECTION.
006900******************************************************************
007000**             DEFINICION DE ESTRUCTURA DE ARCHIVOS            *
007100******************************************************************
007200*  MAESTRO DE PRODUCTOS DE INVENTARIO (RECORRIDO COMPLETO)
007300 FD  IVPRMA.
007400        COPY IVPRMA.
007500*  DETALLE DE VALORIZACION POR PRODUCTO
007600 FD  IVINVR.
007700        01  REG-IVINVR.
007800               05  INVR-PRODUCTO-ID        PIC 9(09).
007900               05  INVR-NOMBRE             PIC X(100).
008000               05  INVR-CANTIDAD           PIC S9(08)V99 COMP-3.
008100               05  INVR-VALOR-TOTAL        PIC S9(08)V99 COMP-3.
008200               05  INVR-VALOR-COSTO        PIC S9(08)V99 COMP-3.
008300               05  INVR-GANANCIA-POTENCIAL PIC S9(08)V99 COMP-3.
008400               05  INVR-ESTADO-STOCK       PIC X(010).
008500               05  FILLER                  PIC X(020).
008600 WORKING-STORAGE SECTION.
008700******************************************************************
008800**         RECURSOS RUTINA FSE Y VALIDACION FILE-STATUS        *
008900******************************************************************
009000    01  WKS-FS-STATUS.
009100           05  FS-IVPRMA               PIC 9(02) VALUE ZEROES.
009200           05  FSE-IVPRMA.
009300                  10  FSE-RETURN     PIC S9(4) COMP-5 VALUE 0.
009400                  10  FSE-FUNCTION   PIC S9(4) COMP-5 VALUE 0.
009500                  10  FSE-FEEDBACK   PIC S9(4) COMP-5 VALUE 0.
009600           05  FS-IVINVR               PIC 9(02) VALUE ZEROES.
009700           05  PROGRAMA                PIC X(08) VALUE "IVINV01".
009800           05  ARCHIVO                 PIC X(08) VALUE SPACES.
009900           05  ACCION                  PIC X(10) VALUE SPACES.
010000           05  LLAVE                   PIC X(32) VALUE SPACES.
010100******************************************************************
010200**           CONTADORES Y CAMPOS DE TRABAJO DEL LOTE           *
010300******************************************************************
010400    01  WKS-CONTADORES.
010500           05  WKS-LEIDOS            PIC 9(06) COMP VALUE ZEROES.
010600           05  WKS-SIN-STOCK         PIC 9(06) COMP VALUE ZEROES.
010700           05  WKS-STOCK-BAJO        PIC 9(06) COMP VALUE ZEROES.
010800           05  WKS-SOBRESTOCK        PIC 9(06) COMP VALUE ZEROES.
010900           05  WKS-STOCK-NORMAL      PIC 9(06) COMP VALUE ZEROES.
011000    01  WKS-SWITCHES.
011100           05  WKS-CORRIDA-REPROCESO PIC X(01) VALUE "N".
011200    01  WKS-CAMPOS-VALORIZACION.
011300           05  WKS-VALOR-TOTAL PIC S9(08)V99 COMP-3 VALUE ZERO.
011400           05  WKS-VALOR-COSTO PIC S9(08)V99 COMP-3 VALUE ZERO.
011500           05  WKS-GANANCIA-POT PIC S9(08)V99 COMP-3 VALUE ZERO.
011600           05  WKS-ESTADO-STOCK     PIC X(010) VALUE SPACES.
011700           05  WKS-MASCARA-EDITADA  PIC Z,ZZZ,ZZZ,ZZ9.99.
011800*--> ACUMULADOR GENERAL DEL INVENTARIO (SE EDITA AL CIERRE)
011900    01  WKS-VALOR-TOTAL-INV    PIC S9(10)V99 COMP-3 VALUE ZERO.
012000    01  WKS-VALOR-TOTAL-INV-R REDEFINES WKS-VALOR-TOTAL-INV.
012100           05  WKS-VTI-BYTES        PIC X(007).
012200    01  WKS-VALOR-COSTO-INV    PIC S9(10)V99 COMP-3 VALUE ZERO.
012300    01  WKS-VALOR-COSTO-INV-R REDEFINES WKS-VALOR-COSTO-INV.
012400           05  WKS-VCI-BYTES        PIC X(007).
012500    01  WKS-GANANCIA-POT-INV   PIC S9(10)V99 COMP-3 VALUE ZERO.
012600    01  WKS-GANANCIA-POT-INV-R REDEFINES WKS-GANANCIA-POT-INV.
012700           05  WKS-GPI-BYTES        PIC X(007).
012800    01  FILLER                  PIC X(001) VALUE SPACES.
012900 PROCEDURE DIVISION.
013000******************************************************************
013100**  100-MAIN            -- CONTROL PRINCIPAL DEL LOTE          *
013200******************************************************************
013300 100-MAIN SECTION.
013400        PERFORM 110-APERTURA-ARCHIVOS
013500        PERFORM 200-PROCESA-ARCHIVO
013600        PERFORM 800-ESTADISTICAS
013700        PERFORM 900-CIERRA-ARCHIVOS
013800        STOP RUN.
013900 100-MAIN-E.  EXIT.
014000*
014100******************************************************************
014200**  110-APERTURA-ARCHIVOS -- ABRE Y VALIDA LOS 2 ARCHIVOS       *
014300******************************************************************
014400 110-APERTURA-ARCHIVOS SECTION.
014500        OPEN INPUT   IVPRMA
014600        OPEN OUTPUT  IVINVR
014700        IF (FS-IVPRMA = 97) AND (FS-IVINVR = 97)
014800               MOVE ZEROES TO FS-IVPRMA FS-IVINVR
014900        END-IF
015000        IF FS-IVPRMA NOT EQUAL 0
015100               MOVE "OPEN"   TO ACCION
015200               MOVE "IVPRMA" TO ARCHIVO
015300               PERFORM 910-ERROR-FATAL
015400        END-IF
015500        IF FS-IVINVR NOT EQUAL 0
015600               MOVE "OPEN"   TO ACCION
015700               MOVE "IVINVR" TO ARCHIVO
015800               PERFORM 910-ERROR-FATAL
015900        END-IF.
016000 110-APERTURA-ARCHIVOS-E.  EXIT.
016100*
016200******************************************************************
016300**  200-PROCESA-ARCHIVO  -- RECORRIDO SECUENCIAL DEL MAESTRO    *
016400******************************************************************
016500 200-PROCESA-ARCHIVO SECTION.
016600        PERFORM 210-LEE-PRODUCTO
016700        PERFORM 220-VALORIZA-Y-ESCRIBE
016800               UNTIL FS-IVPRMA NOT EQUAL 0.
016900 200-PROCESA-ARCHIVO-E.  EXIT.
017000*
017100 210-LEE-PRODUCTO SECTION.
017200        READ IVPRMA NEXT RECORD.
017300 210-LEE-PRODUCTO-E.  EXIT.
017400*
017500 220-VALORIZA-Y-ESCRIBE SECTION.
017600        ADD 1 TO WKS-LEIDOS
017700        PERFORM 230-VALORIZA-PRODUCTO
017800        PERFORM 240-CLASIFICA-ESTADO-STOCK
017900        PERFORM 250-ACUMULA-VALOR-INVENTARIO
018000        PERFORM 260-ESCRIBE-DETALLE
018100        PERFORM 210-LEE-PRODUCTO.
018200 220-VALORIZA-Y-ESCRIBE-E.  EXIT.
018300*
018400******************************************************************
018500**  230-VALORIZA-PRODUCTO -- REGLAS DE NEGOCIO 10 (PARCIAL)     *
018600**             VALOR-TOTAL, VALOR-COSTO Y GANANCIA POTENCIAL    *
018700******************************************************************
018800 230-VALORIZA-PRODUCTO SECTION.
018900        COMPUTE WKS-VALOR-TOTAL ROUNDED =
019000               PRMA-CANTIDAD * PRMA-PRECIO
019100        COMPUTE WKS-VALOR-COSTO ROUNDED =
019200               PRMA-CANTIDAD * PRMA-COSTO-PROMEDIO
019300        COMPUTE WKS-GANANCIA-POT ROUNDED =
019400               (PRMA-PRECIO - PRMA-COSTO-PROMEDIO)
019500               * PRMA-CANTIDAD.
019600 230-VALORIZA-PRODUCTO-E.  EXIT.
019700*
019800******************************************************************
019900**  240-CLASIFICA-ESTADO-STOCK -- REGLA DE NEGOCIO NO. 11       *
020000******************************************************************
020100 240-CLASIFICA-ESTADO-STOCK SECTION.
020200        IF PRMA-CANTIDAD = ZERO
020300               MOVE "SIN_STOCK"  TO WKS-ESTADO-STOCK
020400               ADD 1 TO WKS-SIN-STOCK
020500        ELSE
020600               IF PRMA-CANTIDAD < PRMA-STOCK-MINIMO
020700                      MOVE "STOCK_BAJO" TO WKS-ESTADO-STOCK
020800                      ADD 1 TO WKS-STOCK-BAJO
020900               ELSE
021000                      IF PRMA-CANTIDAD > PRMA-STOCK-MAXIMO
021100                             MOVE "SOBRESTOCK" TO WKS-ESTADO-STOCK
021200                             ADD 1 TO WKS-SOBRESTOCK
021300                      ELSE
021400                             MOVE "NORMAL" TO WKS-ESTADO-STOCK
021500                             ADD 1 TO WKS-STOCK-NORMAL
021600                      END-IF
021700               END-IF
021800        END-IF.
021900 240-CLASIFICA-ESTADO-STOCK-E.  EXIT.
022000*
022100******************************************************************
022200**  250-ACUMULA-VALOR-INVENTARIO -- REGLA DE NEGOCIO NO. 10 FIN *
022300******************************************************************
022400 250-ACUMULA-VALOR-INVENTARIO SECTION.
022500        ADD WKS-VALOR-TOTAL  TO WKS-VALOR-TOTAL-INV
022600        ADD WKS-VALOR-COSTO  TO WKS-VALOR-COSTO-INV
022700        ADD WKS-GANANCIA-POT TO WKS-GANANCIA-POT-INV.
022800 250-ACUMULA-VALOR-INVENTARIO-E.  EXIT.
022900*
023000******************************************************************
023100**  260-ESCRIBE-DETALLE -- ARMA Y ESCRIBE EL RENGLON DE DETALLE *
023200******************************************************************
023300 260-ESCRIBE-DETALLE SECTION.
023400        MOVE PRMA-PRODUCTO-ID       TO INVR-PRODUCTO-ID
023500        MOVE PRMA-NOMBRE            TO INVR-NOMBRE
023600        MOVE PRMA-CANTIDAD          TO INVR-CANTIDAD
023700        MOVE WKS-VALOR-TOTAL        TO INVR-VALOR-TOTAL
023800        MOVE WKS-VALOR-COSTO        TO INVR-VALOR-COSTO
023900        MOVE WKS-GANANCIA-POT       TO INVR-GANANCIA-POTENCIAL
024000        MOVE WKS-ESTADO-STOCK       TO INVR-ESTADO-STOCK
024100        WRITE REG-IVINVR.
024200 260-ESCRIBE-DETALLE-E.  EXIT.
024300*
024400******************************************************************
024500**  800-ESTADISTICAS    -- RESUMEN DE CIERRE DEL LOTE           *
024600******************************************************************
024700 800-ESTADISTICAS SECTION.
024800        MOVE WKS-VALOR-TOTAL-INV TO WKS-MASCARA-EDITADA
024900        DISPLAY "**********************************************".
025000        DISPLAY "*        E S T A D I S T I C A S  IVINV01     *".
025100        DISPLAY "**********************************************".
025200        DISPLAY " PRODUCTOS LEIDOS          : " WKS-LEIDOS.
025300        DISPLAY "   - SIN STOCK             : " WKS-SIN-STOCK.
025400        DISPLAY "   - STOCK BAJO            : " WKS-STOCK-BAJO.
025500        DISPLAY "   - SOBRESTOCK            : " WKS-SOBRESTOCK.
025600        DISPLAY "   - NORMAL                : " WKS-STOCK-NORMAL.
025700        DISPLAY " VALOR TOTAL INVENTARIO : " WKS-MASCARA-EDITADA.
025800        DISPLAY "**********************************************".
025900 800-ESTADISTICAS-E.  EXIT.
026000*
026100******************************************************************
026200**  900-CIERRA-ARCHIVOS -- CIERRE NORMAL DE LOS 2 ARCHIVOS      *
026300******************************************************************
026400 900-CIERRA-ARCHIVOS SECTION.
026500        CLOSE IVPRMA
026600        CLOSE IVINVR.
026700 900-CIERRA-ARCHIVOS-E.  EXIT.
026800*
026900******************************************************************
027000**  910-ERROR-FATAL     -- DIAGNOSTICO DE FILE STATUS Y ABORTO  *
027100******************************************************************
027200 910-ERROR-FATAL SECTION.
027300        MOVE SPACES TO LLAVE
027400        EVALUATE ARCHIVO
027500        WHEN "IVPRMA"
027600               CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
027700               LLAVE, FS-IVPRMA, FSE-IVPRMA
027800               DISPLAY "*** ERROR " ACCION " EN ARCHIVO " ARCHIVO
027900               " FS=" FS-IVPRMA " ***"
028000        WHEN "IVINVR"
028100               DISPLAY "*** ERROR " ACCION " EN ARCHIVO " ARCHIVO
028200               " FS=" FS-IVINVR " ***"
028300        END-EVALUATE
028400        DISPLAY "*** VERIFICAR DETALLE EN SPOOL DEL LOTE      ***"
028500        MOVE 91 TO RETURN-CODE
028600        PERFORM 900-CIERRA-ARCHIVOS
028700        STOP RUN.
028800 910-ERROR-FATAL-E.  EXIT.
028900
