000100******************************************************************
000200*  IVPRMA -- LAYOUT DEL MAESTRO DE PRODUCTOS (INVENTARIO)        *
000300*  ESTRUCTURA COPY PARA FD IVPRMA.  UN REGISTRO POR PRODUCTO.    *
000400*  LLAVE PRIMARIA: PRMA-PRODUCTO-ID (RECORD KEY DEL INDEXADO).   *
000500******************************************************************
000600*  MANTENIMIENTO
000700*  25/03/1991 EDRD  CREACION INICIAL DEL LAYOUT.  TKT IV-0007
000800*  14/11/1994 PEDR  SE AGREGAN STOCK-MINIMO / STOCK-MAXIMO PARA
000900*                   EL CONTROL DE SOBRESTOCK.        TKT IV-0031
001000*  06/02/1999 EDRD  REVISION DE SIGLO (Y2K).  SE REVISO QUE ESTE
001100*                   LAYOUT NO ALMACENA FECHAS PROPIAS; NO REQUI-
001200*                   RIO CAMBIO DE PIC.               TKT IV-0058
001300******************************************************************
001400  01  REG-IVPRMA.
001500*--> LLAVE DEL MAESTRO (RECORD KEY DE IVPRMA)
001600         05  PRMA-LLAVE.
001700                10 PRMA-PRODUCTO-ID       PIC 9(09).
001800*--> DATOS GENERALES DEL PRODUCTO
001900         05  PRMA-DATOS-GENERALES.
002000                10 PRMA-NOMBRE            PIC X(100).
002100                10 PRMA-TIPO              PIC X(050).
002200*--> DATOS DE EXISTENCIA Y COSTO, ZONA COMP-3 A 2 DECIMALES
002300         05  PRMA-DATOS-EXISTENCIA.
002400                10 PRMA-CANTIDAD          PIC S9(08)V99 COMP-3.
002500                10 PRMA-PRECIO            PIC S9(08)V99 COMP-3.
002600                10 PRMA-COSTO-PROMEDIO    PIC S9(08)V99 COMP-3.
002700                10 PRMA-STOCK-MINIMO      PIC S9(08)V99 COMP-3.
002800                10 PRMA-STOCK-MAXIMO      PIC S9(08)V99 COMP-3.
002900*--> INDICADOR DE ESTADO DEL PRODUCTO
003000         05  PRMA-INDICADORES.
003100                10 PRMA-ACTIVO            PIC X(01).
003200                       88 PRMA-PRODUCTO-ACTIVO   VALUE 'Y'.
003300                       88 PRMA-PRODUCTO-INACTIVO VALUE 'N'.
003400*--> VISTA ALFA DE LA LLAVE, USADA SOLO EN DESPLIEGUES DE CONSOLA
003500         05  PRMA-LLAVE-R REDEFINES PRMA-LLAVE.
003600                10 PRMA-PRODUCTO-ID-ALFA  PIC X(09).
003700*--> RELLENO AL TAMANO DE REGISTRO ESTANDAR DEL MAESTRO
003800         05  FILLER                   PIC X(050).
003900
