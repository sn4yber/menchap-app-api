000100******************************************************************
000200** FECHA       : 10/06/1997                                    *
000300** PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDRD)             *
000400** APLICACION  : INVENTARIO Y VENTAS                           *
000500** PROGRAMA    : IVRES02                                       *
000600** TIPO        : BATCH                                         *
000700** DESCRIPCION : RECIBE POR SYSIN UN RANGO DE FECHAS (O CEROS  *
000800**             : PARA TODO EL HISTORICO) Y GENERA EL RESUMEN   *
000900**             : FINANCIERO DEL PERIODO -- ACUMULA VENTAS Y    *
001000**             : COMPRAS, VALORIZA EL INVENTARIO VIGENTE Y     *
001100**             : CALCULA GANANCIA NETA Y RETORNO SOBRE LA      *
001200**             : INVERSION (ROI), ESCRIBIENDO UN RENGLON DE    *
001300**             : RESUMEN EN IVRSAL.                            *
001400** ARCHIVOS    : IVVTMA=C, IVCPMA=C, IVPRMA=C, IVRSAL=A         *
001500** ACCION (ES) : R=REPORTE, C=CONSULTAR                        *
001600** PROGRAMA(S) : NO APLICA                                     *
001700** CANAL       : LOTE MENSUAL / BAJO DEMANDA                   *
001800** INSTALADO   : 10/06/1997                                    *
001900** BPM/RATIONAL: 100697                                        *
002000** NOMBRE      : RESUMEN FINANCIERO DEL PERIODO                *
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID. IVRES02.
002400 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
002500 INSTALLATION. DEPTO DE SISTEMAS - CONTROL DE INVENTARIOS.
002600 DATE-WRITTEN. 10/06/1997.
002700 DATE-COMPILED.
002800 SECURITY. USO INTERNO - CONTABILIDAD E INVENTARIOS.
002900******************************************************************
003000**                 BITACORA DE MANTENIMIENTO                   *
003100******************************************************************
003200**  10/06/1997 EDRD  VERSION INICIAL DEL RESUMEN FINANCIERO DEL
003300**                   PERIODO (SOLO GANANCIA NETA).   TKT IV-0046
003400**  22/09/1997 PEDR  SE AGREGA CALCULO DE ROI SOBRE LAS COMPRAS
003500**                   DEL PERIODO.                     TKT IV-0048
003600**  06/02/1999 EDRD  REVISION DE SIGLO (Y2K).  LOS PARAMETROS DE
003700**                   FECHA DESDE/HASTA PASAN A 9(08) CCYYMMDD.
003800**                   TKT IV-0060-Y2K
003900**  04/11/1999 PEDR  SE PERMITE DEJAR LOS PARAMETROS EN CERO
004000**                   PARA PROCESAR TODO EL HISTORICO.  TKT IV-0057
004100**  12/08/2002 EDRD  SE AGREGA VENTA PROMEDIO DEL PERIODO Y
004200**                   VALORIZACION DEL INVENTARIO VIGENTE AL
004300**                   RESUMEN.                          TKT IV-0071
004400**  15/09/2006 EDRD  SE INCORPORAN WKS-DESDE-EDITADA Y
004500**                   WKS-HASTA-EDITADA COMO CAMPOS 05 DE
004600**                   WKS-PARAMETRO-ENTRADA; EN ESTE SHOP NO SE
004700**                   USAN NIVELES 77.                  TKT IV-0090
004800**  22/09/2006 PEDR  910-ERROR-FATAL LLAMABA A DEBD1R00 SIEMPRE
004900**                   CON FS-IVPRMA/FSE-IVPRMA SIN VER CUAL ERA
005000**                   EL ARCHIVO EN ERROR.  SE DESPACHA POR ESTE.
005100**                   TKT IV-0091
005200**  29/09/2006 EDRD  800-ESTADISTICAS Y 910-ERROR-FATAL USABAN UN
005300**                   BANNER DE GUIONES PROPIO, DISTINTO AL
005400**                   RECUADRO DE ASTERISCOS DE LOS DEMAS
005500**                   PROGRAMAS.  SE UNIFICA.          TKT IV-0093
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000    C01 IS TOP-OF-FORM
006100    CLASS CLASE-NUMERICA IS "0" THRU "9"
006200    UPSI-0 ON STATUS IS WKS-CORRIDA-REPROCESO.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500*--> A R C H I V O S   D E   E N T R A D A
006600    SELECT IVVTMA  ASSIGN TO IVVTMA
006700       ORGANIZATION  IS SEQUENTIAL
006800       FILE STATUS   IS FS-IVVTMA.
006900    SELECT IVCPMA  ASSIGN TO IVCPMA
007000       ORGANIZATION  IS SEQUENTIAL
007100       FILE STATUS   IS FS-IVCPMA.
007200    SELECT IVPRMA  ASSIGN TO IVPRMA
007300       ORGANIZATION  IS INDEXED
007400       ACCESS MODE   IS SEQUENTIAL
007500       RECORD KEY    IS PRMA-PRODUCTO-ID
007600       FILE STATUS   IS FS-IVPRMA
007700          FSE-IVPRMA.
007800*--> A R C H I V O S   D E   S A L I D A
007900    SELECT IVRSAL  ASSIGN TO IVRSAL
008000       ORGANIZATION  IS SEQUENTIAL
008100       FILE STATUS   IS FS-IVRSAL.
008200 DATA DIVISION.
008300 FILE SECTION.
008400******************************************************************
008500**            DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008600******************************************************************
008700**  BITACORA DE VENTAS CONFIRMADAS (RECORRIDO COMPLETO)
008800 FD  IVVTMA.
008900    COPY IVVTMA.
009000**  BITACORA DE COMPRAS RECIBIDAS (RECORRIDO COMPLETO DEL PERIODO)
009100 FD  IVCPMA.
009200    COPY IVCPMA.
009300**  MAESTRO DE PRODUCTOS (RECORRIDO COMPLETO PARA VALORIZACION)
009400 FD  IVPRMA.
009500    COPY IVPRMA.
009600**  RENGLON DE RESUMEN FINANCIERO DEL PERIODO
009700 FD  IVRSAL.
009800    01  REG-IVRSAL.
009900       05  RSAL-FECHA-DESDE              PIC X(10).
010000       05  FILLER                        PIC X(01).
010100       05  RSAL-FECHA-HASTA              PIC X(10).
010200       05  FILLER                        PIC X(01).
010300       05  RSAL-TOTAL-VENTAS             PIC ZZZ,ZZZ,ZZ9.99.
010400       05  FILLER                        PIC X(01).
010500       05  RSAL-TOTAL-COMPRAS            PIC ZZZ,ZZZ,ZZ9.99.
010600       05  FILLER                        PIC X(01).
010700       05  RSAL-GANANCIA-BRUTA           PIC ZZZ,ZZZ,ZZ9.99.
010800       05  FILLER                        PIC X(01).
010900       05  RSAL-GANANCIA-NETA            PIC ZZZ,ZZZ,ZZ9.99.
011000       05  FILLER                        PIC X(01).
011100       05  RSAL-ROI-PORCENTAJE           PIC ZZZ,ZZ9.9999.
011200       05  FILLER                        PIC X(01).
011300       05  RSAL-VALOR-INVENTARIO         PIC ZZZ,ZZZ,ZZ9.99.
011400       05  FILLER                        PIC X(01).
011500       05  RSAL-VENTA-PROMEDIO           PIC ZZZ,ZZZ,ZZ9.99.
011600       05  FILLER                        PIC X(020).
011700 WORKING-STORAGE SECTION.
011800******************************************************************
011900**        RECURSOS RUTINA FSE Y VALIDACION FILE-STATUS          *
012000******************************************************************
012100 01  WKS-FS-STATUS.
012200    05  FS-IVVTMA               PIC 9(02) VALUE ZEROES.
012300    05  FS-IVCPMA               PIC 9(02) VALUE ZEROES.
012400    05  FS-IVPRMA               PIC 9(02) VALUE ZEROES.
012500    05  FSE-IVPRMA.
012600       10  FSE-RETURN     PIC S9(4) COMP-5 VALUE 0.
012700       10  FSE-FUNCTION   PIC S9(4) COMP-5 VALUE 0.
012800       10  FSE-FEEDBACK   PIC S9(4) COMP-5 VALUE 0.
012900    05  FS-IVRSAL               PIC 9(02) VALUE ZEROES.
013000    05  PROGRAMA                PIC X(08) VALUE "IVRES02".
013100    05  ARCHIVO                 PIC X(08) VALUE SPACES.
013200    05  ACCION                  PIC X(10) VALUE SPACES.
013300    05  LLAVE                   PIC X(32) VALUE SPACES.
013400******************************************************************
013500**        PARAMETROS DEL PERIODO RECIBIDOS POR SYSIN            *
013600**        (CEROS EN AMBOS INDICAN TODO EL HISTORICO)            *
013700******************************************************************
013800 01  WKS-PARAMETRO-ENTRADA.
013900    05  WKS-FECHA-DESDE           PIC 9(08) VALUE ZEROES.
014000    05  WKS-FECHA-HASTA           PIC 9(08) VALUE ZEROES.
014100    05  WKS-DESDE-EDITADA         PIC X(10) VALUE SPACES.
014200    05  WKS-HASTA-EDITADA         PIC X(10) VALUE SPACES.
014300 01  WKS-FECHA-DESDE-R REDEFINES WKS-FECHA-DESDE.
014400    05  WKS-FD-ANIO                  PIC 9(04).
014500    05  WKS-FD-MES                   PIC 9(02).
014600    05  WKS-FD-DIA                   PIC 9(02).
014700 01  WKS-FECHA-HASTA-R REDEFINES WKS-FECHA-HASTA.
014800    05  WKS-FH-ANIO                  PIC 9(04).
014900    05  WKS-FH-MES                   PIC 9(02).
015000    05  WKS-FH-DIA                   PIC 9(02).
015100 01  WKS-SWITCHES.
015200    05  WKS-CORRIDA-REPROCESO   PIC X(01) VALUE "N".
015300    05  WKS-TIPO-CORRIDA         PIC X(01) VALUE "H".
015400       88  WKS-TODO-EL-HISTORICO       VALUE "H".
015500       88  WKS-PERIODO-LIMITADO        VALUE "P".
015600******************************************************************
015700**           CONTADORES DEL LOTE                                *
015800******************************************************************
015900 01  WKS-CONTADORES.
016000    05  WKS-VENTAS-LEIDAS       PIC 9(06) COMP VALUE ZEROES.
016100    05  WKS-VENTAS-PERIODO      PIC 9(06) COMP VALUE ZEROES.
016200    05  WKS-COMPRAS-LEIDAS      PIC 9(06) COMP VALUE ZEROES.
016300    05  WKS-COMPRAS-PERIODO     PIC 9(06) COMP VALUE ZEROES.
016400    05  WKS-PRODUCTOS-LEIDOS    PIC 9(06) COMP VALUE ZEROES.
016500******************************************************************
016600**        GRUPO DEL RESUMEN FINANCIERO DEL PERIODO (NO SE       *
016700**        GRABA, SOLO SE EDITA A IVRSAL AL FINALIZAR EL LOTE)   *
016800******************************************************************
016900 01  WKS-RESUMEN.
017000    05  WKS-RES-TOTAL-VENTAS      PIC S9(10)V99 COMP-3 VALUE ZERO.
017100    05  WKS-RES-TOTAL-COMPRAS     PIC S9(10)V99 COMP-3 VALUE ZERO.
017200    05  WKS-RES-GANANCIA-BRUTA    PIC S9(10)V99 COMP-3 VALUE ZERO.
017300    05  WKS-RES-GANANCIA-NETA     PIC S9(10)V99 COMP-3 VALUE ZERO.
017400    05  WKS-RES-ROI-PORCENTAJE  PIC S9(06)V9999 COMP-3 VALUE ZERO.
017500    05  WKS-RES-INVENTARIO-TOTAL  PIC S9(10)V99 COMP-3 VALUE ZERO.
017600    05  WKS-RES-VENTA-PROMEDIO    PIC S9(08)V99 COMP-3 VALUE ZERO.
017700 01  WKS-RES-TOTAL-VENTAS-R REDEFINES WKS-RES-TOTAL-VENTAS.
017800    05  WKS-RTV-BYTES                PIC X(007).
017900 01  WKS-RES-GAN-NETA-R REDEFINES WKS-RES-GANANCIA-NETA.
018000    05  WKS-RGN-BYTES                PIC X(007).
018100 01  WKS-RES-INVENT-TOTAL-R REDEFINES WKS-RES-INVENTARIO-TOTAL.
018200    05  WKS-RIT-BYTES                PIC X(007).
018300 PROCEDURE DIVISION.
018400******************************************************************
018500**  100-MAIN            -- CONTROL PRINCIPAL DEL LOTE           *
018600******************************************************************
018700 100-MAIN SECTION.
018800    PERFORM 110-APERTURA-ARCHIVOS
018900    PERFORM 120-ACUMULA-VENTAS-PERIODO
019000    PERFORM 130-ACUMULA-COMPRAS-PERIODO
019100    PERFORM 140-VALORIZA-INVENTARIO-PERIODO
019200    PERFORM 150-CALCULA-GANANCIA-NETA
019300    PERFORM 160-CALCULA-ROI
019400    PERFORM 170-CALCULA-VENTA-PROMEDIO-PERIODO
019500    PERFORM 260-ESCRIBE-RESUMEN
019600    PERFORM 800-ESTADISTICAS
019700    PERFORM 900-CIERRA-ARCHIVOS
019800    STOP RUN.
019900 100-MAIN-E.  EXIT.
020000**
020100******************************************************************
020200**  110-APERTURA-ARCHIVOS -- LEE PARAMETROS Y ABRE LOS 4         *
020300**  ARCHIVOS.  DESDE=0 Y HASTA=0 SIGNIFICA TODO EL HISTORICO     *
020400******************************************************************
020500 110-APERTURA-ARCHIVOS SECTION.
020600    ACCEPT WKS-PARAMETRO-ENTRADA FROM SYSIN
020700    IF WKS-FECHA-DESDE EQUAL ZERO AND WKS-FECHA-HASTA EQUAL ZERO
020800       SET WKS-TODO-EL-HISTORICO TO TRUE
020900    ELSE
021000       SET WKS-PERIODO-LIMITADO TO TRUE
021100    END-IF
021200    OPEN INPUT   IVVTMA
021300    OPEN INPUT   IVCPMA
021400    OPEN INPUT   IVPRMA
021500    OPEN OUTPUT  IVRSAL
021600    IF (FS-IVVTMA = 97) AND (FS-IVCPMA = 97) AND (FS-IVPRMA = 97)
021700       MOVE ZEROES TO FS-IVVTMA FS-IVCPMA FS-IVPRMA
021800    END-IF
021900    IF FS-IVVTMA NOT EQUAL 0
022000       MOVE "OPEN"   TO ACCION
022100       MOVE "IVVTMA" TO ARCHIVO
022200       PERFORM 910-ERROR-FATAL
022300    END-IF
022400    IF FS-IVCPMA NOT EQUAL 0
022500       MOVE "OPEN"   TO ACCION
022600       MOVE "IVCPMA" TO ARCHIVO
022700       PERFORM 910-ERROR-FATAL
022800    END-IF
022900    IF FS-IVPRMA NOT EQUAL 0
023000       MOVE "OPEN"   TO ACCION
023100       MOVE "IVPRMA" TO ARCHIVO
023200       PERFORM 910-ERROR-FATAL
023300    END-IF
023400    IF FS-IVRSAL NOT EQUAL 0
023500       MOVE "OPEN"   TO ACCION
023600       MOVE "IVRSAL" TO ARCHIVO
023700       PERFORM 910-ERROR-FATAL
023800    END-IF
023900    IF WKS-TODO-EL-HISTORICO
024000       MOVE "TODO EL HISTORICO" TO WKS-DESDE-EDITADA
024100       MOVE "TODO EL HISTORICO" TO WKS-HASTA-EDITADA
024200    ELSE
024300       MOVE WKS-FD-ANIO TO WKS-DESDE-EDITADA (1:4)
024400       MOVE "-"         TO WKS-DESDE-EDITADA (5:1)
024500       MOVE WKS-FD-MES  TO WKS-DESDE-EDITADA (6:2)
024600       MOVE "-"         TO WKS-DESDE-EDITADA (8:1)
024700       MOVE WKS-FD-DIA  TO WKS-DESDE-EDITADA (9:2)
024800       MOVE WKS-FH-ANIO TO WKS-HASTA-EDITADA (1:4)
024900       MOVE "-"         TO WKS-HASTA-EDITADA (5:1)
025000       MOVE WKS-FH-MES  TO WKS-HASTA-EDITADA (6:2)
025100       MOVE "-"         TO WKS-HASTA-EDITADA (8:1)
025200       MOVE WKS-FH-DIA  TO WKS-HASTA-EDITADA (9:2)
025300    END-IF.
025400 110-APERTURA-ARCHIVOS-E.  EXIT.
025500**
025600******************************************************************
025700**  120-ACUMULA-VENTAS-PERIODO -- RECORRE IVVTMA COMPLETA Y      *
025800**  SUMA PRECIO-TOTAL Y GANANCIA DE LAS VENTAS DENTRO DEL        *
025900**  PERIODO SOLICITADO (REGLAS DE NEGOCIO 12 Y 13, PARCIAL)      *
026000******************************************************************
026100 120-ACUMULA-VENTAS-PERIODO SECTION.
026200    PERFORM 121-LEE-VENTA
026300    PERFORM 122-EVALUA-VENTA
026400       UNTIL FS-IVVTMA NOT EQUAL 0.
026500 120-ACUMULA-VENTAS-PERIODO-E.  EXIT.
026600**
026700 121-LEE-VENTA SECTION.
026800    READ IVVTMA.
026900 121-LEE-VENTA-E.  EXIT.
027000**
027100 122-EVALUA-VENTA SECTION.
027200    ADD 1 TO WKS-VENTAS-LEIDAS
027300    IF WKS-TODO-EL-HISTORICO
027400       PERFORM 123-ACUMULA-VENTA
027500    ELSE
027600       IF VTMA-FECHA-VENTA NOT LESS THAN WKS-FECHA-DESDE
027700          AND VTMA-FECHA-VENTA NOT GREATER THAN WKS-FECHA-HASTA
027800             PERFORM 123-ACUMULA-VENTA
027900       END-IF
028000    END-IF
028100    PERFORM 121-LEE-VENTA.
028200 122-EVALUA-VENTA-E.  EXIT.
028300**
028400 123-ACUMULA-VENTA SECTION.
028500    ADD 1 TO WKS-VENTAS-PERIODO
028600    ADD VTMA-PRECIO-TOTAL TO WKS-RES-TOTAL-VENTAS
028700    ADD VTMA-GANANCIA     TO WKS-RES-GANANCIA-BRUTA.
028800 123-ACUMULA-VENTA-E.  EXIT.
028900**
029000******************************************************************
029100**  130-ACUMULA-COMPRAS-PERIODO -- RECORRE IVCPMA COMPLETA Y     *
029200**  SUMA COSTO-TOTAL DE LAS COMPRAS DENTRO DEL PERIODO           *
029300**  SOLICITADO (REGLA DE NEGOCIO NO. 13, PARCIAL)                *
029400******************************************************************
029500 130-ACUMULA-COMPRAS-PERIODO SECTION.
029600    PERFORM 131-LEE-COMPRA
029700    PERFORM 132-EVALUA-COMPRA
029800       UNTIL FS-IVCPMA NOT EQUAL 0.
029900 130-ACUMULA-COMPRAS-PERIODO-E.  EXIT.
030000**
030100 131-LEE-COMPRA SECTION.
030200    READ IVCPMA.
030300 131-LEE-COMPRA-E.  EXIT.
030400**
030500 132-EVALUA-COMPRA SECTION.
030600    ADD 1 TO WKS-COMPRAS-LEIDAS
030700    IF WKS-TODO-EL-HISTORICO
030800       PERFORM 133-ACUMULA-COMPRA
030900    ELSE
031000       IF CPMA-FECHA-COMPRA NOT LESS THAN WKS-FECHA-DESDE
031100          AND CPMA-FECHA-COMPRA NOT GREATER THAN WKS-FECHA-HASTA
031200             PERFORM 133-ACUMULA-COMPRA
031300       END-IF
031400    END-IF
031500    PERFORM 131-LEE-COMPRA.
031600 132-EVALUA-COMPRA-E.  EXIT.
031700**
031800 133-ACUMULA-COMPRA SECTION.
031900    ADD 1 TO WKS-COMPRAS-PERIODO
032000    ADD CPMA-COSTO-TOTAL TO WKS-RES-TOTAL-COMPRAS.
032100 133-ACUMULA-COMPRA-E.  EXIT.
032200**
032300******************************************************************
032400**  140-VALORIZA-INVENTARIO-PERIODO -- RECORRE EL MAESTRO        *
032500**  IVPRMA COMPLETO Y SUMA CANTIDAD*PRECIO PARA EL VALOR         *
032600**  VIGENTE DEL INVENTARIO AL MOMENTO DEL RESUMEN                *
032700******************************************************************
032800 140-VALORIZA-INVENTARIO-PERIODO SECTION.
032900    PERFORM 141-LEE-PRODUCTO
033000    PERFORM 142-ACUMULA-VALOR-PRODUCTO
033100       UNTIL FS-IVPRMA NOT EQUAL 0.
033200 140-VALORIZA-INVENTARIO-PERIODO-E.  EXIT.
033300**
033400 141-LEE-PRODUCTO SECTION.
033500    READ IVPRMA NEXT RECORD.
033600 141-LEE-PRODUCTO-E.  EXIT.
033700**
033800 142-ACUMULA-VALOR-PRODUCTO SECTION.
033900    ADD 1 TO WKS-PRODUCTOS-LEIDOS
034000    COMPUTE WKS-RES-INVENTARIO-TOTAL ROUNDED =
034100       WKS-RES-INVENTARIO-TOTAL +
034200       (PRMA-CANTIDAD * PRMA-PRECIO)
034300    PERFORM 141-LEE-PRODUCTO.
034400 142-ACUMULA-VALOR-PRODUCTO-E.  EXIT.
034500**
034600******************************************************************
034700**  150-CALCULA-GANANCIA-NETA -- REGLA DE NEGOCIO NO. 13         *
034800**  GANANCIA-NETA = TOTAL-VENTAS MENOS TOTAL-COMPRAS             *
034900******************************************************************
035000 150-CALCULA-GANANCIA-NETA SECTION.
035100    COMPUTE WKS-RES-GANANCIA-NETA ROUNDED =
035200       WKS-RES-TOTAL-VENTAS - WKS-RES-TOTAL-COMPRAS.
035300 150-CALCULA-GANANCIA-NETA-E.  EXIT.
035400**
035500******************************************************************
035600**  160-CALCULA-ROI -- REGLA DE NEGOCIO NO. 14.  ROI-PORCENTAJE =*
035700**  (GANANCIA-BRUTA / TOTAL-COMPRAS) * 100, CERO SI NO HUBO      *
035800**  COMPRAS EN EL PERIODO (EVITA DIVISION ENTRE CERO)            *
035900******************************************************************
036000 160-CALCULA-ROI SECTION.
036100    IF WKS-RES-TOTAL-COMPRAS GREATER THAN ZERO
036200       COMPUTE WKS-RES-ROI-PORCENTAJE ROUNDED =
036300          (WKS-RES-GANANCIA-BRUTA / WKS-RES-TOTAL-COMPRAS) * 100
036400    ELSE
036500       MOVE ZEROES TO WKS-RES-ROI-PORCENTAJE
036600    END-IF.
036700 160-CALCULA-ROI-E.  EXIT.
036800**
036900******************************************************************
037000**  170-CALCULA-VENTA-PROMEDIO-PERIODO -- REGLA DE NEGOCIO NO.   *
037100**  12.  TOTAL-VENTAS ENTRE VENTAS-PERIODO, CERO SI NO HUBO      *
037200**  VENTAS EN EL PERIODO SOLICITADO                              *
037300******************************************************************
037400 170-CALCULA-VENTA-PROMEDIO-PERIODO SECTION.
037500    IF WKS-VENTAS-PERIODO GREATER THAN ZERO
037600       COMPUTE WKS-RES-VENTA-PROMEDIO ROUNDED =
037700          WKS-RES-TOTAL-VENTAS / WKS-VENTAS-PERIODO
037800    ELSE
037900       MOVE ZEROES TO WKS-RES-VENTA-PROMEDIO
038000    END-IF.
038100 170-CALCULA-VENTA-PROMEDIO-PERIODO-E.  EXIT.
038200**
038300******************************************************************
038400**  260-ESCRIBE-RESUMEN -- ARMA Y GRABA EL UNICO REGISTRO DE     *
038500**  SALIDA DEL RESUMEN FINANCIERO DEL PERIODO SOLICITADO         *
038600******************************************************************
038700 260-ESCRIBE-RESUMEN SECTION.
038800    MOVE WKS-DESDE-EDITADA         TO RSAL-FECHA-DESDE
038900    MOVE WKS-HASTA-EDITADA         TO RSAL-FECHA-HASTA
039000    MOVE WKS-RES-TOTAL-VENTAS      TO RSAL-TOTAL-VENTAS
039100    MOVE WKS-RES-TOTAL-COMPRAS     TO RSAL-TOTAL-COMPRAS
039200    MOVE WKS-RES-GANANCIA-BRUTA    TO RSAL-GANANCIA-BRUTA
039300    MOVE WKS-RES-GANANCIA-NETA     TO RSAL-GANANCIA-NETA
039400    MOVE WKS-RES-ROI-PORCENTAJE    TO RSAL-ROI-PORCENTAJE
039500    MOVE WKS-RES-INVENTARIO-TOTAL  TO RSAL-VALOR-INVENTARIO
039600    MOVE WKS-RES-VENTA-PROMEDIO    TO RSAL-VENTA-PROMEDIO
039700    WRITE REG-IVRSAL
039800    IF FS-IVRSAL NOT EQUAL 0
039900       MOVE "WRITE"  TO ACCION
040000       MOVE "IVRSAL" TO ARCHIVO
040100       PERFORM 910-ERROR-FATAL
040200    END-IF.
040300 260-ESCRIBE-RESUMEN-E.  EXIT.
040400**
040500******************************************************************
040600**  800-ESTADISTICAS -- DESPLIEGA EL CUADRO DE CONTROL AL        *
040700**  OPERADOR CON LOS VOLUMENES PROCESADOS EN LA CORRIDA          *
040800******************************************************************
040900 800-ESTADISTICAS SECTION.
041000    DISPLAY "**********************************************".
041100    DISPLAY "*      E S T A D I S T I C A S  IVRES02       *".
041200    DISPLAY "**********************************************".
041300    DISPLAY " DESDE                     : " WKS-DESDE-EDITADA.
041400    DISPLAY " HASTA                     : " WKS-HASTA-EDITADA.
041500    DISPLAY " VENTAS LEIDAS             : " WKS-VENTAS-LEIDAS.
041600    DISPLAY "   - VENTAS DEL PERIODO    : " WKS-VENTAS-PERIODO.
041700    DISPLAY " COMPRAS LEIDAS            : " WKS-COMPRAS-LEIDAS.
041800    DISPLAY "   - COMPRAS DEL PERIODO   : " WKS-COMPRAS-PERIODO.
041900    DISPLAY " PRODUCTOS VALORIZADOS     : " WKS-PRODUCTOS-LEIDOS.
042000    DISPLAY " GANANCIA NETA             : " WKS-RES-GANANCIA-NETA.
042100    DISPLAY " ROI PORCENTAJE       : " WKS-RES-ROI-PORCENTAJE.
042200    DISPLAY "**********************************************".
042300 800-ESTADISTICAS-E.  EXIT.
042400**
042500******************************************************************
042600**  900-CIERRA-ARCHIVOS -- CIERRA LOS ARCHIVOS DE ENTRADA Y      *
042700**  SALIDA ANTES DE FINALIZAR LA CORRIDA                         *
042800******************************************************************
042900 900-CIERRA-ARCHIVOS SECTION.
043000    CLOSE IVVTMA
043100    CLOSE IVCPMA
043200    CLOSE IVPRMA
043300    CLOSE IVRSAL.
043400 900-CIERRA-ARCHIVOS-E.  EXIT.
043500**
043600******************************************************************
043700**  910-ERROR-FATAL -- RUTINA COMUN DE ABORTO POR ERROR DE       *
043800**  E/S.  INFORMA AL MODULO DE BITACORA DEL SISTEMA Y TERMINA    *
043900**  LA CORRIDA CON CODIGO DE RETORNO 91                          *
044000******************************************************************
044100 910-ERROR-FATAL SECTION.
044200    MOVE SPACES TO LLAVE
044300    EVALUATE ARCHIVO
044400    WHEN "IVPRMA"
044500           CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
044600           LLAVE, FS-IVPRMA, FSE-IVPRMA
044700           DISPLAY "*** ERROR " ACCION " EN ARCHIVO " ARCHIVO
044800           " FS=" FS-IVPRMA " ***"
044900    WHEN "IVVTMA"
045000           DISPLAY "*** ERROR " ACCION " EN ARCHIVO " ARCHIVO
045100           " FS=" FS-IVVTMA " ***"
045200    WHEN "IVCPMA"
045300           DISPLAY "*** ERROR " ACCION " EN ARCHIVO " ARCHIVO
045400           " FS=" FS-IVCPMA " ***"
045500    WHEN "IVRSAL"
045600           DISPLAY "*** ERROR " ACCION " EN ARCHIVO " ARCHIVO
045700           " FS=" FS-IVRSAL " ***"
045800    END-EVALUATE
045900    DISPLAY "*** VERIFICAR DETALLE EN SPOOL DEL LOTE      ***"
046000    MOVE 91 TO RETURN-CODE
046100    PERFORM 900-CIERRA-ARCHIVOS
046200    STOP RUN.
046300 910-ERROR-FATAL-E.  EXIT.
046400
