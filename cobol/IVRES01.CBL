000100******************************************************************
000200** FECHA       : 03/06/1997                                    *
000300** PROGRAMADOR : PEDRO ANTONIO SOLIS (PEDR)                    *
000400** APLICACION  : INVENTARIO Y VENTAS                           *
000500** PROGRAMA    : IVRES01                                       *
000600** TIPO        : BATCH                                         *
000700** DESCRIPCION : RECIBE POR SYSIN LA FECHA DE PROCESO Y GENERA *
000800**             : EL RESUMEN FINANCIERO DIARIO -- RECORRE LAS   *
000900**             : BITACORAS DE VENTAS (IVVTMA) Y COMPRAS        *
001000**             : (IVCPMA) DE ESE DIA, DETERMINA EL PRODUCTO    *
001100**             : MAS VENDIDO Y VALORIZA EL INVENTARIO VIGENTE, *
001200**             : ESCRIBIENDO UN RENGLON DE RESUMEN EN IVRSAL.  *
001300** ARCHIVOS    : IVVTMA=C, IVCPMA=C, IVPRMA=C, IVRSAL=A         *
001400** ACCION (ES) : R=REPORTE, C=CONSULTAR                        *
001500** PROGRAMA(S) : NO APLICA                                     *
001600** CANAL       : LOTE NOCTURNO / BAJO DEMANDA                  *
001700** INSTALADO   : 03/06/1997                                    *
001800** BPM/RATIONAL: 030697                                        *
001900** NOMBRE      : RESUMEN FINANCIERO DIARIO                     *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID. IVRES01.
002300 AUTHOR. PEDRO ANTONIO SOLIS.
002400 INSTALLATION. DEPTO DE SISTEMAS - CONTROL DE INVENTARIOS.
002500 DATE-WRITTEN. 03/06/1997.
002600 DATE-COMPILED.
002700 SECURITY. USO INTERNO - CONTABILIDAD E INVENTARIOS.
002800******************************************************************
002900**                 BITACORA DE MANTENIMIENTO                   *
003000******************************************************************
003100**  03/06/1997 PEDR  VERSION INICIAL DEL RESUMEN FINANCIERO
003200**                   DIARIO.                        TKT IV-0045
003300**  17/02/1998 EDRD  SE AGREGA DETERMINACION DEL PRODUCTO MAS
003400**                   VENDIDO DEL DIA POR CONTEO DE RENGLONES.
003500**                   TKT IV-0049
003600**  06/02/1999 PEDR  REVISION DE SIGLO (Y2K).  EL PARAMETRO DE
003700**                   FECHA DE PROCESO PASA A 9(08) CCYYMMDD.
003800**                   TKT IV-0059-Y2K
003900**  19/07/2000 EDRD  SE AGREGA VALORIZACION DEL INVENTARIO
004000**                   VIGENTE AL RESUMEN DEL DIA.      TKT IV-0064
004100**  25/03/2003 PEDR  SE CORRIGE VENTA PROMEDIO CUANDO NO HUBO
004200**                   VENTAS EN EL DIA (DIVISION POR CERO).
004300**                   TKT IV-0074
004400**  15/09/2006 EDRD  SE INCORPORA WKS-FECHA-EDITADA COMO CAMPO
004500**                   05 DE WKS-PARAMETRO-ENTRADA; EN ESTE SHOP NO
004600**                   SE USAN NIVELES 77.               TKT IV-0090
004700**  22/09/2006 PEDR  910-ERROR-FATAL LLAMABA A DEBD1R00 SIEMPRE
004800**                   CON FS-IVPRMA/FSE-IVPRMA SIN VER CUAL ERA
004900**                   EL ARCHIVO EN ERROR.  SE DESPACHA POR ESTE.
005000**                   TKT IV-0091
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500    C01 IS TOP-OF-FORM
005600    CLASS CLASE-NUMERICA IS "0" THRU "9"
005700    UPSI-0 ON STATUS IS WKS-CORRIDA-REPROCESO.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000*--> A R C H I V O S   D E   E N T R A D A
006100    SELECT IVVTMA  ASSIGN TO IVVTMA
006200       ORGANIZATION  IS SEQUENTIAL
006300       FILE STATUS   IS FS-IVVTMA.
006400    SELECT IVCPMA  ASSIGN TO IVCPMA
006500       ORGANIZATION  IS SEQUENTIAL
006600       FILE STATUS   IS FS-IVCPMA.
006700    SELECT IVPRMA  ASSIGN TO IVPRMA
006800       ORGANIZATION  IS INDEXED
006900       ACCESS MODE   IS SEQUENTIAL
007000       RECORD KEY    IS PRMA-PRODUCTO-ID
007100       FILE STATUS   IS FS-IVPRMA
007200          FSE-IVPRMA.
007300*--> A R C H I V O S   D E   S A L I D A
007400    SELECT IVRSAL  ASSIGN TO IVRSAL
007500       ORGANIZATION  IS SEQUENTIAL
007600       FILE STATUS   IS FS-IVRSAL.
007700 DATA DIVISION.
007800 FILE SECTION.
007900******************************************************************
008000**            DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008100******************************************************************
008200**  BITACORA DE VENTAS CONFIRMADAS (RECORRIDO COMPLETO DEL DIA)
008300 FD  IVVTMA.
008400    COPY IVVTMA.
008500**  BITACORA DE COMPRAS RECIBIDAS (RECORRIDO COMPLETO DEL DIA)
008600 FD  IVCPMA.
008700    COPY IVCPMA.
008800**  MAESTRO DE PRODUCTOS (RECORRIDO COMPLETO PARA VALORIZACION)
008900 FD  IVPRMA.
009000    COPY IVPRMA.
009100**  RENGLON DE RESUMEN FINANCIERO DIARIO
009200 FD  IVRSAL.
009300    01  REG-IVRSAL.
009400       05  RSAL-FECHA                    PIC X(10).
009500       05  FILLER                        PIC X(01).
009600       05  RSAL-TOTAL-VENTAS             PIC ZZZ,ZZZ,ZZ9.99.
009700       05  FILLER                        PIC X(01).
009800       05  RSAL-TOTAL-COMPRAS            PIC ZZZ,ZZZ,ZZ9.99.
009900       05  FILLER                        PIC X(01).
010000       05  RSAL-GANANCIA-BRUTA           PIC ZZZ,ZZZ,ZZ9.99.
010100       05  FILLER                        PIC X(01).
010200       05  RSAL-CANT-VENTAS              PIC ZZZZZZZ9.
010300       05  FILLER                        PIC X(01).
010400       05  RSAL-CANT-COMPRAS             PIC ZZZZZZZ9.
010500       05  FILLER                        PIC X(01).
010600       05  RSAL-VALOR-INVENTARIO         PIC ZZZ,ZZZ,ZZ9.99.
010700       05  FILLER                        PIC X(01).
010800       05  RSAL-PRODUCTO-MAS-VENDIDO     PIC X(30).
010900       05  FILLER                        PIC X(01).
011000       05  RSAL-VENTA-PROMEDIO           PIC ZZZ,ZZZ,ZZ9.99.
011100       05  FILLER                        PIC X(020).
011200 WORKING-STORAGE SECTION.
011300******************************************************************
011400**        RECURSOS RUTINA FSE Y VALIDACION FILE-STATUS          *
011500******************************************************************
011600 01  WKS-FS-STATUS.
011700    05  FS-IVVTMA               PIC 9(02) VALUE ZEROES.
011800    05  FS-IVCPMA               PIC 9(02) VALUE ZEROES.
011900    05  FS-IVPRMA               PIC 9(02) VALUE ZEROES.
012000    05  FSE-IVPRMA.
012100       10  FSE-RETURN     PIC S9(4) COMP-5 VALUE 0.
012200       10  FSE-FUNCTION   PIC S9(4) COMP-5 VALUE 0.
012300       10  FSE-FEEDBACK   PIC S9(4) COMP-5 VALUE 0.
012400    05  FS-IVRSAL               PIC 9(02) VALUE ZEROES.
012500    05  PROGRAMA                PIC X(08) VALUE "IVRES01".
012600    05  ARCHIVO                 PIC X(08) VALUE SPACES.
012700    05  ACCION                  PIC X(10) VALUE SPACES.
012800    05  LLAVE                   PIC X(32) VALUE SPACES.
012900******************************************************************
013000**         PARAMETRO DE PROCESO RECIBIDO POR SYSIN              *
013100******************************************************************
013200 01  WKS-PARAMETRO-ENTRADA.
013300    05  WKS-FECHA-PROCESO       PIC 9(08) VALUE ZEROES.
013400    05  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
013500           10  WKS-FP-ANIO                  PIC 9(04).
013600           10  WKS-FP-MES                   PIC 9(02).
013700           10  WKS-FP-DIA                   PIC 9(02).
013800    05  WKS-FECHA-EDITADA        PIC X(10) VALUE SPACES.
013900******************************************************************
014000**           CONTADORES Y SWITCHES DEL LOTE                     *
014100******************************************************************
014200 01  WKS-CONTADORES.
014300    05  WKS-VENTAS-LEIDAS       PIC 9(06) COMP VALUE ZEROES.
014400    05  WKS-VENTAS-DEL-DIA      PIC 9(06) COMP VALUE ZEROES.
014500    05  WKS-COMPRAS-LEIDAS      PIC 9(06) COMP VALUE ZEROES.
014600    05  WKS-COMPRAS-DEL-DIA     PIC 9(06) COMP VALUE ZEROES.
014700    05  WKS-PRODUCTOS-LEIDOS    PIC 9(06) COMP VALUE ZEROES.
014800 01  WKS-SWITCHES.
014900    05  WKS-CORRIDA-REPROCESO   PIC X(01) VALUE "N".
015000******************************************************************
015100**        GRUPO DEL RESUMEN FINANCIERO DEL DIA (NO SE GRABA,    *
015200**        SOLO SE EDITA A IVRSAL AL FINALIZAR EL LOTE)          *
015300******************************************************************
015400 01  WKS-RESUMEN.
015500    05  WKS-RES-TOTAL-VENTAS      PIC S9(10)V99 COMP-3 VALUE ZERO.
015600    05  WKS-RES-TOTAL-COMPRAS     PIC S9(10)V99 COMP-3 VALUE ZERO.
015700    05  WKS-RES-GANANCIA-BRUTA    PIC S9(10)V99 COMP-3 VALUE ZERO.
015800    05  WKS-RES-CANTIDAD-VENTAS   PIC 9(06) VALUE ZERO.
015900    05  WKS-RES-CANTIDAD-COMPRAS  PIC 9(06) VALUE ZERO.
016000    05  WKS-RES-INVENTARIO-TOTAL  PIC S9(10)V99 COMP-3 VALUE ZERO.
016100    05  WKS-RES-PRODUCTO-MASVEND  PIC X(100) VALUE "NINGUNO".
016200    05  WKS-RES-VENTA-PROMEDIO    PIC S9(08)V99 COMP-3 VALUE ZERO.
016300 01  WKS-RES-TOTAL-VENTAS-R REDEFINES WKS-RES-TOTAL-VENTAS.
016400    05  WKS-RTV-BYTES                PIC X(007).
016500 01  WKS-RES-INVENT-TOTAL-R REDEFINES WKS-RES-INVENTARIO-TOTAL.
016600    05  WKS-RIT-BYTES                PIC X(007).
016700******************************************************************
016800**      TABLA EN MEMORIA PARA EL PRODUCTO MAS VENDIDO DEL DIA   *
016900**      (REGLA DE NEGOCIO NO. 15 -- CONTEO DE RENGLONES POR     *
017000**      NOMBRE DE PRODUCTO, PRIMER ENCONTRADO GANA EMPATE)      *
017100******************************************************************
017200 01  WKS-TABLA-VENDIDOS.
017300    05  WKS-VEND-MAX             PIC 9(04) COMP VALUE 300.
017400    05  WKS-VEND-TOPE            PIC 9(04) COMP VALUE ZEROES.
017500    05  WKS-VEND-ENTRADA OCCURS 1 TO 300 TIMES
017600       DEPENDING ON WKS-VEND-TOPE
017700       INDEXED BY IDX-VEND.
017800       10  WKS-VEND-NOMBRE          PIC X(100).
017900       10  WKS-VEND-CONTADOR        PIC 9(06) COMP.
018000 01  WKS-VEND-CONTROL.
018100    05  WKS-VEND-ENCONTRADO      PIC X(01) VALUE "N".
018200       88  WKS-VEND-YA-EXISTE           VALUE "S".
018300    05  IDX-GANADOR              PIC 9(04) COMP VALUE ZEROES.
018400    05  WKS-VEND-MAX-CONTADOR    PIC 9(06) COMP VALUE ZEROES.
018500 PROCEDURE DIVISION.
018600******************************************************************
018700**  100-MAIN            -- CONTROL PRINCIPAL DEL LOTE           *
018800******************************************************************
018900 100-MAIN SECTION.
019000    PERFORM 110-APERTURA-ARCHIVOS
019100    PERFORM 200-CARGA-VENTAS-DEL-DIA
019200    PERFORM 230-DETERMINA-MAS-VENDIDO
019300    PERFORM 210-CARGA-COMPRAS-DEL-DIA
019400    PERFORM 240-VALORIZA-INVENTARIO
019500    PERFORM 250-CALCULA-VENTA-PROMEDIO
019600    PERFORM 260-ESCRIBE-RESUMEN
019700    PERFORM 800-ESTADISTICAS
019800    PERFORM 900-CIERRA-ARCHIVOS
019900    STOP RUN.
020000 100-MAIN-E.  EXIT.
020100**
020200******************************************************************
020300**  110-APERTURA-ARCHIVOS -- LEE PARAMETRO Y ABRE LOS 4 ARCHIVOS *
020400******************************************************************
020500 110-APERTURA-ARCHIVOS SECTION.
020600    ACCEPT WKS-FECHA-PROCESO FROM SYSIN
020700    OPEN INPUT   IVVTMA
020800    OPEN INPUT   IVCPMA
020900    OPEN INPUT   IVPRMA
021000    OPEN OUTPUT  IVRSAL
021100    IF (FS-IVVTMA = 97) AND (FS-IVCPMA = 97) AND (FS-IVPRMA = 97)
021200       MOVE ZEROES TO FS-IVVTMA FS-IVCPMA FS-IVPRMA
021300    END-IF
021400    IF FS-IVVTMA NOT EQUAL 0
021500       MOVE "OPEN"   TO ACCION
021600       MOVE "IVVTMA" TO ARCHIVO
021700       PERFORM 910-ERROR-FATAL
021800    END-IF
021900    IF FS-IVCPMA NOT EQUAL 0
022000       MOVE "OPEN"   TO ACCION
022100       MOVE "IVCPMA" TO ARCHIVO
022200       PERFORM 910-ERROR-FATAL
022300    END-IF
022400    IF FS-IVPRMA NOT EQUAL 0
022500       MOVE "OPEN"   TO ACCION
022600       MOVE "IVPRMA" TO ARCHIVO
022700       PERFORM 910-ERROR-FATAL
022800    END-IF
022900    IF FS-IVRSAL NOT EQUAL 0
023000       MOVE "OPEN"   TO ACCION
023100       MOVE "IVRSAL" TO ARCHIVO
023200       PERFORM 910-ERROR-FATAL
023300    END-IF
023400    MOVE WKS-FP-ANIO   TO WKS-FECHA-EDITADA (1:4)
023500    MOVE "-"           TO WKS-FECHA-EDITADA (5:1)
023600    MOVE WKS-FP-MES    TO WKS-FECHA-EDITADA (6:2)
023700    MOVE "-"           TO WKS-FECHA-EDITADA (8:1)
023800    MOVE WKS-FP-DIA    TO WKS-FECHA-EDITADA (9:2).
023900 110-APERTURA-ARCHIVOS-E.  EXIT.
024000**
024100******************************************************************
024200**  200-CARGA-VENTAS-DEL-DIA -- RECORRE IVVTMA COMPLETA Y        *
024300**  ACUMULA LAS VENTAS CUYA FECHA-VENTA COINCIDE CON EL          *
024400**  PARAMETRO DE PROCESO (REGLAS DE NEGOCIO 12 Y 15, PARCIAL)    *
024500******************************************************************
024600 200-CARGA-VENTAS-DEL-DIA SECTION.
024700    PERFORM 201-LEE-VENTA
024800    PERFORM 202-EVALUA-VENTA
024900       UNTIL FS-IVVTMA NOT EQUAL 0.
025000 200-CARGA-VENTAS-DEL-DIA-E.  EXIT.
025100**
025200 201-LEE-VENTA SECTION.
025300    READ IVVTMA.
025400 201-LEE-VENTA-E.  EXIT.
025500**
025600 202-EVALUA-VENTA SECTION.
025700    ADD 1 TO WKS-VENTAS-LEIDAS
025800    IF VTMA-FECHA-VENTA = WKS-FECHA-PROCESO
025900       ADD 1 TO WKS-VENTAS-DEL-DIA
026000       PERFORM 220-ACUMULA-TOTALES
026100       PERFORM 225-REGISTRA-PRODUCTO-VENDIDO
026200    END-IF
026300    PERFORM 201-LEE-VENTA.
026400 202-EVALUA-VENTA-E.  EXIT.
026500**
026600******************************************************************
026700**  220-ACUMULA-TOTALES -- SUMA PRECIO-TOTAL Y GANANCIA DE LA    *
026800**  VENTA DEL DIA A LOS ACUMULADORES DEL RESUMEN                 *
026900******************************************************************
027000 220-ACUMULA-TOTALES SECTION.
027100    ADD VTMA-PRECIO-TOTAL TO WKS-RES-TOTAL-VENTAS
027200    ADD VTMA-GANANCIA     TO WKS-RES-GANANCIA-BRUTA.
027300 220-ACUMULA-TOTALES-E.  EXIT.
027400**
027500******************************************************************
027600**  225-REGISTRA-PRODUCTO-VENDIDO -- REGISTRA UN RENGLON MAS EN  *
027700**  LA TABLA DE PRODUCTOS VENDIDOS DEL DIA, BUSCANDO PRIMERO SI  *
027800**  EL NOMBRE YA TIENE ENTRADA (REGLA DE NEGOCIO NO. 15)         *
027900******************************************************************
028000 225-REGISTRA-PRODUCTO-VENDIDO SECTION.
028100    MOVE "N" TO WKS-VEND-ENCONTRADO
028200    IF WKS-VEND-TOPE GREATER THAN ZERO
028300       PERFORM 226-COMPARA-ENTRADA
028400          VARYING IDX-VEND FROM 1 BY 1
028500          UNTIL IDX-VEND GREATER THAN WKS-VEND-TOPE
028600          OR WKS-VEND-YA-EXISTE
028700    END-IF
028800    IF NOT WKS-VEND-YA-EXISTE
028900       IF WKS-VEND-TOPE LESS THAN WKS-VEND-MAX
029000          ADD 1 TO WKS-VEND-TOPE
029100          MOVE VTMA-NOMBRE-PRODUCTO
029200             TO WKS-VEND-NOMBRE (WKS-VEND-TOPE)
029300          MOVE 1 TO WKS-VEND-CONTADOR (WKS-VEND-TOPE)
029400       END-IF
029500    END-IF.
029600 225-REGISTRA-PRODUCTO-VENDIDO-E.  EXIT.
029700**
029800 226-COMPARA-ENTRADA SECTION.
029900    IF VTMA-NOMBRE-PRODUCTO = WKS-VEND-NOMBRE (IDX-VEND)
030000       MOVE "S" TO WKS-VEND-ENCONTRADO
030100       ADD 1 TO WKS-VEND-CONTADOR (IDX-VEND)
030200    END-IF.
030300 226-COMPARA-ENTRADA-E.  EXIT.
030400**
030500******************************************************************
030600**  230-DETERMINA-MAS-VENDIDO -- RECORRE LA TABLA DE PRODUCTOS   *
030700**  VENDIDOS DEL DIA Y SE QUEDA CON EL DE MAYOR CONTEO; EN CASO  *
030800**  DE EMPATE GANA EL PRIMERO ENCONTRADO (REGLA DE NEGOCIO 15)   *
030900******************************************************************
031000 230-DETERMINA-MAS-VENDIDO SECTION.
031100    MOVE ZEROES TO WKS-VEND-MAX-CONTADOR
031200    MOVE ZEROES TO IDX-GANADOR
031300    IF WKS-VEND-TOPE GREATER THAN ZERO
031400       PERFORM 231-COMPARA-GANADOR
031500          VARYING IDX-VEND FROM 1 BY 1
031600          UNTIL IDX-VEND GREATER THAN WKS-VEND-TOPE
031700       MOVE WKS-VEND-NOMBRE (IDX-GANADOR)
031800          TO WKS-RES-PRODUCTO-MASVEND
031900    END-IF.
032000 230-DETERMINA-MAS-VENDIDO-E.  EXIT.
032100**
032200 231-COMPARA-GANADOR SECTION.
032300    IF WKS-VEND-CONTADOR (IDX-VEND) GREATER
032400       THAN WKS-VEND-MAX-CONTADOR
032500       MOVE WKS-VEND-CONTADOR (IDX-VEND) TO WKS-VEND-MAX-CONTADOR
032600       MOVE IDX-VEND TO IDX-GANADOR
032700    END-IF.
032800 231-COMPARA-GANADOR-E.  EXIT.
032900**
033000******************************************************************
033100**  210-CARGA-COMPRAS-DEL-DIA -- RECORRE IVCPMA COMPLETA Y       *
033200**  ACUMULA LAS COMPRAS CUYA FECHA-COMPRA COINCIDE CON EL        *
033300**  PARAMETRO DE PROCESO (REGLA DE NEGOCIO 12, PARCIAL)          *
033400******************************************************************
033500 210-CARGA-COMPRAS-DEL-DIA SECTION.
033600    PERFORM 211-LEE-COMPRA
033700    PERFORM 212-EVALUA-COMPRA
033800       UNTIL FS-IVCPMA NOT EQUAL 0.
033900 210-CARGA-COMPRAS-DEL-DIA-E.  EXIT.
034000**
034100 211-LEE-COMPRA SECTION.
034200    READ IVCPMA.
034300 211-LEE-COMPRA-E.  EXIT.
034400**
034500 212-EVALUA-COMPRA SECTION.
034600    ADD 1 TO WKS-COMPRAS-LEIDAS
034700    IF CPMA-FECHA-COMPRA = WKS-FECHA-PROCESO
034800       ADD 1 TO WKS-COMPRAS-DEL-DIA
034900       ADD CPMA-COSTO-TOTAL TO WKS-RES-TOTAL-COMPRAS
035000    END-IF
035100    PERFORM 211-LEE-COMPRA.
035200 212-EVALUA-COMPRA-E.  EXIT.
035300**
035400******************************************************************
035500**  240-VALORIZA-INVENTARIO -- RECORRE EL MAESTRO IVPRMA         *
035600**  COMPLETO Y SUMA CANTIDAD*PRECIO PARA EL VALOR VIGENTE DEL    *
035700**  INVENTARIO AL MOMENTO DEL RESUMEN (REGLA DE NEGOCIO NO. 12)  *
035800******************************************************************
035900 240-VALORIZA-INVENTARIO SECTION.
036000    PERFORM 241-LEE-PRODUCTO
036100    PERFORM 242-ACUMULA-VALOR-PRODUCTO
036200       UNTIL FS-IVPRMA NOT EQUAL 0.
036300 240-VALORIZA-INVENTARIO-E.  EXIT.
036400**
036500 241-LEE-PRODUCTO SECTION.
036600    READ IVPRMA NEXT RECORD.
036700 241-LEE-PRODUCTO-E.  EXIT.
036800**
036900 242-ACUMULA-VALOR-PRODUCTO SECTION.
037000    ADD 1 TO WKS-PRODUCTOS-LEIDOS
037100    COMPUTE WKS-RES-INVENTARIO-TOTAL ROUNDED =
037200       WKS-RES-INVENTARIO-TOTAL +
037300       (PRMA-CANTIDAD * PRMA-PRECIO)
037400    PERFORM 241-LEE-PRODUCTO.
037500 242-ACUMULA-VALOR-PRODUCTO-E.  EXIT.
037600**
037700******************************************************************
037800**  250-CALCULA-VENTA-PROMEDIO -- REGLA DE NEGOCIO NO. 12        *
037900**  TOTAL-VENTAS ENTRE CANTIDAD-VENTAS, CERO SI NO HUBO VENTAS   *
038000******************************************************************
038100 250-CALCULA-VENTA-PROMEDIO SECTION.
038200    IF WKS-VENTAS-DEL-DIA GREATER THAN ZERO
038300       MOVE WKS-VENTAS-DEL-DIA TO WKS-RES-CANTIDAD-VENTAS
038400       MOVE WKS-COMPRAS-DEL-DIA TO WKS-RES-CANTIDAD-COMPRAS
038500       COMPUTE WKS-RES-VENTA-PROMEDIO ROUNDED =
038600          WKS-RES-TOTAL-VENTAS / WKS-VENTAS-DEL-DIA
038700    ELSE
038800       MOVE WKS-COMPRAS-DEL-DIA TO WKS-RES-CANTIDAD-COMPRAS
038900       MOVE ZEROES TO WKS-RES-CANTIDAD-VENTAS
039000       MOVE ZEROES TO WKS-RES-VENTA-PROMEDIO
039100    END-IF.
039200 250-CALCULA-VENTA-PROMEDIO-E.  EXIT.
039300**
039400******************************************************************
039500**  260-ESCRIBE-RESUMEN -- ARMA EL RENGLON COLUMNAR DEL REPORTE  *
039600**  DE RESUMEN FINANCIERO DIARIO Y LO ESCRIBE EN IVRSAL          *
039700******************************************************************
039800 260-ESCRIBE-RESUMEN SECTION.
039900    MOVE WKS-FECHA-EDITADA        TO RSAL-FECHA
040000    MOVE WKS-RES-TOTAL-VENTAS     TO RSAL-TOTAL-VENTAS
040100    MOVE WKS-RES-TOTAL-COMPRAS    TO RSAL-TOTAL-COMPRAS
040200    MOVE WKS-RES-GANANCIA-BRUTA   TO RSAL-GANANCIA-BRUTA
040300    MOVE WKS-RES-CANTIDAD-VENTAS  TO RSAL-CANT-VENTAS
040400    MOVE WKS-RES-CANTIDAD-COMPRAS TO RSAL-CANT-COMPRAS
040500    MOVE WKS-RES-INVENTARIO-TOTAL TO RSAL-VALOR-INVENTARIO
040600    MOVE WKS-RES-PRODUCTO-MASVEND TO RSAL-PRODUCTO-MAS-VENDIDO
040700    MOVE WKS-RES-VENTA-PROMEDIO   TO RSAL-VENTA-PROMEDIO
040800    WRITE REG-IVRSAL
040900    IF FS-IVRSAL NOT EQUAL 0
041000       MOVE "WRITE"  TO ACCION
041100       MOVE "IVRSAL" TO ARCHIVO
041200       PERFORM 910-ERROR-FATAL
041300    END-IF.
041400 260-ESCRIBE-RESUMEN-E.  EXIT.
041500**
041600******************************************************************
041700**  800-ESTADISTICAS  -- RESUMEN DE CIERRE DEL LOTE              *
041800******************************************************************
041900 800-ESTADISTICAS SECTION.
042000    DISPLAY "**********************************************".
042100    DISPLAY "*      E S T A D I S T I C A S  IVRES01       *".
042200    DISPLAY "**********************************************".
042300    DISPLAY " FECHA DE PROCESO          : " WKS-FECHA-EDITADA.
042400    DISPLAY " VENTAS LEIDAS             : " WKS-VENTAS-LEIDAS.
042500    DISPLAY "   - VENTAS DEL DIA        : " WKS-VENTAS-DEL-DIA.
042600    DISPLAY " COMPRAS LEIDAS            : " WKS-COMPRAS-LEIDAS.
042700    DISPLAY "   - COMPRAS DEL DIA       : " WKS-COMPRAS-DEL-DIA.
042800    DISPLAY " PRODUCTOS VALORIZADOS     : " WKS-PRODUCTOS-LEIDOS.
042900    DISPLAY " PRODUCTO MAS VENDIDO : " WKS-RES-PRODUCTO-MASVEND.
043000    DISPLAY "**********************************************".
043100 800-ESTADISTICAS-E.  EXIT.
043200**
043300******************************************************************
043400**  900-CIERRA-ARCHIVOS -- CIERRE NORMAL DE LOS 4 ARCHIVOS       *
043500******************************************************************
043600 900-CIERRA-ARCHIVOS SECTION.
043700    CLOSE IVVTMA
043800    CLOSE IVCPMA
043900    CLOSE IVPRMA
044000    CLOSE IVRSAL.
044100 900-CIERRA-ARCHIVOS-E.  EXIT.
044200**
044300******************************************************************
044400**  910-ERROR-FATAL  -- DIAGNOSTICO DE FILE STATUS Y ABORTO      *
044500******************************************************************
044600 910-ERROR-FATAL SECTION.
044700    MOVE SPACES TO LLAVE
044800    EVALUATE ARCHIVO
044900    WHEN "IVPRMA"
045000           CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
045100           LLAVE, FS-IVPRMA, FSE-IVPRMA
045200           DISPLAY "*** ERROR " ACCION " EN ARCHIVO " ARCHIVO
045300           " FS=" FS-IVPRMA " ***"
045400    WHEN "IVVTMA"
045500           DISPLAY "*** ERROR " ACCION " EN ARCHIVO " ARCHIVO
045600           " FS=" FS-IVVTMA " ***"
045700    WHEN "IVCPMA"
045800           DISPLAY "*** ERROR " ACCION " EN ARCHIVO " ARCHIVO
045900           " FS=" FS-IVCPMA " ***"
046000    WHEN "IVRSAL"
046100           DISPLAY "*** ERROR " ACCION " EN ARCHIVO " ARCHIVO
046200           " FS=" FS-IVRSAL " ***"
046300    END-EVALUATE
046400    DISPLAY "*** VERIFICAR DETALLE EN SPOOL DEL LOTE      ***"
046500    MOVE 91 TO RETURN-CODE
046600    PERFORM 900-CIERRA-ARCHIVOS
046700    STOP RUN.
046800 910-ERROR-FATAL-E.  EXIT.
046900
