000100******************************************************************
000200** FECHA       : 14/01/1991                                   *
000300** PROGRAMADOR : PEDRO ANTONIO SOLIS (PEDR)                   *
000400** APLICACION  : INVENTARIO Y VENTAS                          *
000500** PROGRAMA    : IVCPA01                                      *
000600** TIPO        : BATCH                                        *
000700** DESCRIPCION : REGISTRA LAS COMPRAS DEL LOTE DE TRANSAC.    *
000800**             : IVCPAT CONTRA EL MAESTRO DE PRODUCTOS IVPRMA,*
000900**             : VALIDA CANTIDAD, CALCULA COSTO TOTAL, SUMA   *
001000**             : LA EXISTENCIA Y GRABA LA COMPRA EN IVCPMA.   *
001100**             : LAS COMPRAS QUE NO CUMPLEN VAN A IVRCHZ.     *
001200** ARCHIVOS    : IVCPAT=C, IVPRMA=A, IVCPMA=A, IVRCHZ=A       *
001300** ACCION (ES) : A=ACTUALIZA, R=REPORTE, C=CONSULTAR          *
001400** PROGRAMA(S) : NO APLICA                                    *
001500** CANAL       : LOTE NOCTURNO / BAJO DEMANDA                 *
001600** INSTALADO   : 14/01/1991                                   *
001700** BPM/RATIONAL: 140191                                       *
001800** NOMBRE      : REGISTRO DE COMPRAS DE INVENTARIO            *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID. IVCPA01.
002200 AUTHOR. PEDRO ANTONIO SOLIS.
002300 INSTALLATION. DEPTO DE SISTEMAS - CONTROL DE INVENTARIOS.
002400 DATE-WRITTEN. 14/01/1991.
002500 DATE-COMPILED.
002600 SECURITY. USO INTERNO - CONTABILIDAD E INVENTARIOS.
002700******************************************************************
002800**                  BITACORA DE MANTENIMIENTO                  *
002900******************************************************************
003000*  14/01/1991 PEDR  VERSION INICIAL DEL PROGRAMA DE COMPRAS.
003100*                   TKT IV-0003
003200*  25/07/1993 EDRD  SE AGREGA VALIDACION DE CANTIDAD MAYOR A
003300*                   CERO ANTES DE ACTUALIZAR EXISTENCIA.
003400*                   TKT IV-0019
003500*  02/03/1995 PEDR  SE AGREGA LA BITACORA DE COMPRAS RECHAZADAS
003600*                   PARA CONTROL DE EXCEPCIONES DEL LOTE.
003700*                   TKT IV-0033
003800*  17/11/1997 EDRD  SE CORRIGE CALCULO DE COSTO TOTAL EN
003900*                   COMPRAS CON CANTIDADES FRACCIONARIAS.
004000*                   TKT IV-0047
004100*  06/02/1999 PEDR  REVISION DE SIGLO (Y2K).  FECHA-COMPRA PASA
004200*                   A 4 DIGITOS DE ANIO (CCYYMMDD) EN LA TRAN-
004300*                   SACCION Y EN LA BITACORA DE COMPRAS.
004400*                   TKT IV-0059-Y2K
004500*  09/06/2002 EDRD  SE AGREGA CONTEO DE RECHAZOS POR CANTIDAD
004600*                   INVALIDA EN LA ESTADISTICA FINAL.
004700*                   TKT IV-0071
004800*  20/03/2006 PEDR  SE QUITA LA VALIDACION DE PRODUCTO-INACTIVO EN
004900*                   310-LOCALIZA-PRODUCTO; ESE INDICADOR ES DE
005000*                   MANTENIMIENTO DE MAESTRO Y NO DEBE FRENAR LA
005100*                   COMPRA.  SE QUITA EL CONTADOR RESPECTIVO DE LA
005200*                   ESTADISTICA FINAL.                 TKT IV-0083
005300*  15/09/2006 PEDR  910-ERROR-FATAL LLAMABA A DEBD1R00 SIEMPRE CON
005400*                   FS-IVPRMA/FSE-IVPRMA, AUN CUANDO EL ARCHIVO EN
005500*                   ERROR ERA UNO DE LOS SECUENCIALES (SIN PAREJA
005600*                   FSE-).  SE DESPACHA POR ARCHIVO.  TKT IV-0089
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100        C01 IS TOP-OF-FORM
006200        CLASS CLASE-NUMERICA IS "0" THRU "9"
006300        UPSI-0 ON STATUS IS WKS-CORRIDA-REPROCESO.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600*--> A R C H I V O S   D E   E N T R A D A
006700        SELECT IVCPAT  ASSIGN TO IVCPAT
006800                  ORGANIZATION  IS SEQUENTIAL
006900                  FILE STATUS   IS FS-IVCPAT.
007000        SELECT IVPRMA  ASSIGN TO IVPRMA
007100                  ORGANIZATION  IS INDEXED
007200                  ACCESS MODE   IS DYNAMIC
007300                  RECORD KEY    IS PRMA-PRODUCTO-ID
007400                  FILE STATUS   IS FS-IVPRMA
007500                                   FSE-IVPRMA.
007600*--> A R C H I V O S   D E   S A L I D A
007700        SELECT IVCPMA  ASSIGN TO IVCPMA
007800                  ORGANIZATION  IS SEQUENTIAL
007900                  FILE STATUS   IS FS-IVCPMA.
008000        SELECT IVRCHZ  ASSIGN TO IVRCHZ
008100                  ORGANIZATION  IS SEQUENTIAL
008200                  FILE STATUS   IS FS-IVRCHZ.
008300 DATA DIVISION.
008400 FILE SECTION.
008500******************************************************************
008600**             DEFINICION DE ESTRUCTURA DE ARCHIVOS            *
008700******************************************************************
008800*  TRANSACCIONES DE COMPRA A PROCESAR EN EL LOTE
008900 FD  IVCPAT.
009000        01  REG-IVCPAT.
009100               88  IVCPAT-FIN-ARCHIVO      VALUE HIGH-VALUES.
009200               05  CPAT-PRODUCTO-ID        PIC 9(09).
009300               05  CPAT-CANTIDAD           PIC S9(08)V99 COMP-3.
009400               05  CPAT-COSTO-UNITARIO     PIC S9(08)V99 COMP-3.
009500               05  CPAT-PROVEEDOR          PIC X(100).
009600               05  CPAT-FECHA-COMPRA       PIC 9(08).
009700               05  FILLER                  PIC X(020).
009800*  MAESTRO DE PRODUCTOS DE INVENTARIO
009900 FD  IVPRMA.
010000        COPY IVPRMA.
010100*  BITACORA DE COMPRAS CONFIRMADAS
010200 FD  IVCPMA.
010300        COPY IVCPMA.
010400*  BITACORA DE COMPRAS RECHAZADAS DEL LOTE
010500 FD  IVRCHZ.
010600        01  REG-IVRCHZ.
010700               05  RCHZ-PRODUCTO-ID        PIC 9(09).
010800               05  RCHZ-CANTIDAD           PIC S9(08)V99 COMP-3.
010900               05  RCHZ-COSTO-UNITARIO     PIC S9(08)V99 COMP-3.
011000               05  RCHZ-MOTIVO             PIC X(030).
011100               05  FILLER                  PIC X(020).
011200 WORKING-STORAGE SECTION.
011300******************************************************************
011400**         RECURSOS RUTINA FSE Y VALIDACION FILE-STATUS        *
011500******************************************************************
011600    01  WKS-FS-STATUS.
011700           05  FS-IVCPAT               PIC 9(02) VALUE ZEROES.
011800           05  FS-IVPRMA               PIC 9(02) VALUE ZEROES.
011900           05  FSE-IVPRMA.
012000                  10  FSE-RETURN     PIC S9(4) COMP-5 VALUE 0.
012100                  10  FSE-FUNCTION   PIC S9(4) COMP-5 VALUE 0.
012200                  10  FSE-FEEDBACK   PIC S9(4) COMP-5 VALUE 0.
012300           05  FS-IVCPMA               PIC 9(02) VALUE ZEROES.
012400           05  FS-IVRCHZ               PIC 9(02) VALUE ZEROES.
012500           05  PROGRAMA                PIC X(08) VALUE "IVCPA01".
012600           05  ARCHIVO                 PIC X(08) VALUE SPACES.
012700           05  ACCION                  PIC X(10) VALUE SPACES.
012800           05  LLAVE                   PIC X(32) VALUE SPACES.
012900******************************************************************
013000**           CONTADORES Y CAMPOS DE TRABAJO DEL LOTE           *
013100******************************************************************
013200    01  WKS-CONTADORES.
013300           05  WKS-LEIDAS         PIC 9(06) COMP VALUE ZEROES.
013400           05  WKS-GRABADAS       PIC 9(06) COMP VALUE ZEROES.
013500           05  WKS-RECHAZADAS     PIC 9(06) COMP VALUE ZEROES.
013600           05  WKS-RECH-NO-EXISTE PIC 9(06) COMP VALUE ZEROES.
013700           05  WKS-RECH-CANTIDAD  PIC 9(06) COMP VALUE ZEROES.
013800    01  WKS-SWITCHES.
013900           05  WKS-CORRIDA-REPROCESO   PIC X(01) VALUE "N".
014000           05  WKS-PRODUCTO-OK         PIC X(01) VALUE "N".
014100                  88  WKS-PRODUCTO-ENCONTRADO   VALUE "S".
014200                  88  WKS-PRODUCTO-NO-ENCONTRADO VALUE "N".
014300    01  WKS-CAMPOS-COMPRA.
014400           05  WKS-COSTO-TOTAL    PIC S9(08)V99 COMP-3 VALUE ZERO.
014500*--> FECHA DEL SISTEMA (SI LA TRANSACCION NO TRAE FECHA)
014600    01  WKS-FECHA-HOY               PIC 9(08) VALUE ZEROES.
014700    01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
014800           05  WKS-HOY-ANIO            PIC 9(04).
014900           05  WKS-HOY-MES             PIC 9(02).
015000           05  WKS-HOY-DIA             PIC 9(02).
015100*--> FECHA TRAIDA EN LA TRANSACCION DE COMPRA
015200    01  WKS-FECHA-TRANS             PIC 9(08) VALUE ZEROES.
015300    01  WKS-FECHA-TRANS-R REDEFINES WKS-FECHA-TRANS.
015400           05  WKS-TRANS-ANIO          PIC 9(04).
015500           05  WKS-TRANS-MES           PIC 9(02).
015600           05  WKS-TRANS-DIA           PIC 9(02).
015700*--> FECHA QUE SE GRABA FINALMENTE EN LA BITACORA DE COMPRAS
015800    01  WKS-FECHA-GRABA             PIC 9(08) VALUE ZEROES.
015900    01  WKS-FECHA-GRABA-R REDEFINES WKS-FECHA-GRABA.
016000           05  WKS-GRABA-ANIO          PIC 9(04).
016100           05  WKS-GRABA-MES           PIC 9(02).
016200           05  WKS-GRABA-DIA           PIC 9(02).
016300    01  FILLER                      PIC X(001) VALUE SPACES.
016400 PROCEDURE DIVISION.
016500******************************************************************
016600**  100-MAIN            -- CONTROL PRINCIPAL DEL LOTE          *
016700******************************************************************
016800 100-MAIN SECTION.
016900        PERFORM 110-APERTURA-ARCHIVOS
017000        PERFORM 200-PROCESA-ARCHIVO
017100        PERFORM 800-ESTADISTICAS
017200        PERFORM 900-CIERRA-ARCHIVOS
017300        STOP RUN.
017400 100-MAIN-E.  EXIT.
017500*
017600******************************************************************
017700**  110-APERTURA-ARCHIVOS -- ABRE Y VALIDA LOS 4 ARCHIVOS       *
017800******************************************************************
017900 110-APERTURA-ARCHIVOS SECTION.
018000        ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
018100        OPEN INPUT   IVCPAT
018200        OPEN I-O     IVPRMA
018300        OPEN OUTPUT  IVCPMA
018400        OPEN OUTPUT  IVRCHZ
018500        IF (FS-IVCPAT = 97) AND (FS-IVPRMA = 97) AND
018600           (FS-IVCPMA = 97) AND (FS-IVRCHZ = 97)
018700               MOVE ZEROES TO FS-IVCPAT FS-IVPRMA FS-IVCPMA
018800                     FS-IVRCHZ
018900        END-IF
019000        IF FS-IVCPAT NOT EQUAL 0
019100               MOVE "OPEN"   TO ACCION
019200               MOVE "IVCPAT" TO ARCHIVO
019300               PERFORM 910-ERROR-FATAL
019400        END-IF
019500        IF FS-IVPRMA NOT EQUAL 0
019600               MOVE "OPEN"   TO ACCION
019700               MOVE "IVPRMA" TO ARCHIVO
019800               PERFORM 910-ERROR-FATAL
019900        END-IF
020000        IF FS-IVCPMA NOT EQUAL 0
020100               MOVE "OPEN"   TO ACCION
020200               MOVE "IVCPMA" TO ARCHIVO
020300               PERFORM 910-ERROR-FATAL
020400        END-IF
020500        IF FS-IVRCHZ NOT EQUAL 0
020600               MOVE "OPEN"   TO ACCION
020700               MOVE "IVRCHZ" TO ARCHIVO
020800               PERFORM 910-ERROR-FATAL
020900        END-IF.
021000 110-APERTURA-ARCHIVOS-E.  EXIT.
021100*
021200******************************************************************
021300**  200-PROCESA-ARCHIVO  -- CICLO DE LECTURA DE TRANSACCIONES  *
021400******************************************************************
021500 200-PROCESA-ARCHIVO SECTION.
021600        PERFORM 210-LEE-TRANSACCION
021700        PERFORM 220-CICLO-COMPRAS UNTIL IVCPAT-FIN-ARCHIVO.
021800 200-PROCESA-ARCHIVO-E.  EXIT.
021900*
022000******************************************************************
022100**  210-LEE-TRANSACCION  -- LECTURA SECUENCIAL DE UNA TRANSAC.  *
022200******************************************************************
022300 210-LEE-TRANSACCION SECTION.
022400        READ IVCPAT
022500               AT END SET IVCPAT-FIN-ARCHIVO TO TRUE
022600        END-READ.
022700 210-LEE-TRANSACCION-E.  EXIT.
022800*
022900******************************************************************
023000**  220-CICLO-COMPRAS   -- PROCESA UNA COMPRA Y AVANZA EL LOTE  *
023100******************************************************************
023200 220-CICLO-COMPRAS SECTION.
023300        ADD 1 TO WKS-LEIDAS
023400        PERFORM 300-PROCESA-COMPRA
023500        PERFORM 210-LEE-TRANSACCION.
023600 220-CICLO-COMPRAS-E.  EXIT.
023700*
023800******************************************************************
023900**  300-PROCESA-COMPRA  -- REGISTRA UNA LINEA DE COMPRA         *
024000******************************************************************
024100 300-PROCESA-COMPRA SECTION.
024200        SET WKS-PRODUCTO-NO-ENCONTRADO TO TRUE
024300        PERFORM 310-LOCALIZA-PRODUCTO
024400        IF WKS-PRODUCTO-ENCONTRADO
024500               PERFORM 330-CALCULA-COSTO-TOTAL
024600               PERFORM 320-ACTUALIZA-STOCK-PRODUCTO
024700               PERFORM 340-GRABA-COMPRA
024800        END-IF.
024900 300-PROCESA-COMPRA-E.  EXIT.
025000*
025100******************************************************************
025200**  310-LOCALIZA-PRODUCTO -- BUSCA PRODUCTO Y VALIDA CANTIDAD   *
025300**             REGLA DE NEGOCIO NO. 17 (CANTIDAD MAYOR A CERO)  *
025400******************************************************************
025500 310-LOCALIZA-PRODUCTO SECTION.
025600        MOVE CPAT-PRODUCTO-ID TO PRMA-PRODUCTO-ID
025700        READ IVPRMA
025800               INVALID KEY
025900                    SET WKS-PRODUCTO-NO-ENCONTRADO TO TRUE
026000                    MOVE "PRODUCTO NO EXISTE" TO RCHZ-MOTIVO
026100                    ADD 1 TO WKS-RECH-NO-EXISTE
026200                    PERFORM 370-ESCRIBE-RECHAZO
026300               NOT INVALID KEY
026400                    IF CPAT-CANTIDAD NOT GREATER THAN ZERO
026500                       SET WKS-PRODUCTO-NO-ENCONTRADO TO TRUE
026600                       MOVE "CANTIDAD INVALIDA" TO RCHZ-MOTIVO
026700                           ADD 1 TO WKS-RECH-CANTIDAD
026800                           PERFORM 370-ESCRIBE-RECHAZO
026900                    ELSE
027000                           SET WKS-PRODUCTO-ENCONTRADO TO TRUE
027100                    END-IF
027200        END-READ.
027300 310-LOCALIZA-PRODUCTO-E.  EXIT.
027400*
027500******************************************************************
027600**  320-ACTUALIZA-STOCK-PRODUCTO -- REGLA DE NEGOCIO NO. 5      *
027700**             SUMA LA CANTIDAD COMPRADA A LA EXISTENCIA        *
027800******************************************************************
027900 320-ACTUALIZA-STOCK-PRODUCTO SECTION.
028000        ADD CPAT-CANTIDAD TO PRMA-CANTIDAD
028100        REWRITE REG-IVPRMA
028200               INVALID KEY
028300                    MOVE "REWRITE" TO ACCION
028400                    MOVE "IVPRMA"  TO ARCHIVO
028500                    PERFORM 910-ERROR-FATAL
028600        END-REWRITE.
028700 320-ACTUALIZA-STOCK-PRODUCTO-E.  EXIT.
028800*
028900******************************************************************
029000**  330-CALCULA-COSTO-TOTAL -- REGLA DE NEGOCIO NO. 9           *
029100******************************************************************
029200 330-CALCULA-COSTO-TOTAL SECTION.
029300        COMPUTE WKS-COSTO-TOTAL ROUNDED =
029400               CPAT-COSTO-UNITARIO * CPAT-CANTIDAD.
029500 330-CALCULA-COSTO-TOTAL-E.  EXIT.
029600*
029700******************************************************************
029800**  340-GRABA-COMPRA    -- ARMA Y ESCRIBE LA BITACORA DE COMPRAS*
029900******************************************************************
030000 340-GRABA-COMPRA SECTION.
030100        MOVE CPAT-PRODUCTO-ID       TO CPMA-PRODUCTO-ID
030200        MOVE PRMA-NOMBRE            TO CPMA-NOMBRE-PRODUCTO
030300        MOVE CPAT-CANTIDAD          TO CPMA-CANTIDAD
030400        MOVE CPAT-COSTO-UNITARIO    TO CPMA-COSTO-UNITARIO
030500        MOVE WKS-COSTO-TOTAL        TO CPMA-COSTO-TOTAL
030600        MOVE CPAT-PROVEEDOR         TO CPMA-PROVEEDOR
030700        ADD 1 TO WKS-GRABADAS
030800        COMPUTE CPMA-ID = WKS-LEIDAS
030900        IF CPAT-FECHA-COMPRA = ZEROES
031000               MOVE WKS-FECHA-HOY TO WKS-FECHA-GRABA
031100        ELSE
031200               MOVE CPAT-FECHA-COMPRA TO WKS-FECHA-TRANS
031300               MOVE CPAT-FECHA-COMPRA TO WKS-FECHA-GRABA
031400        END-IF
031500        MOVE WKS-FECHA-GRABA TO CPMA-FECHA-COMPRA
031600        SET CPMA-COMPRA-RECIBIDA TO TRUE
031700        WRITE REG-IVCPMA
031800               INVALID KEY
031900                    MOVE "WRITE"  TO ACCION
032000                    MOVE "IVCPMA" TO ARCHIVO
032100                    PERFORM 910-ERROR-FATAL
032200        END-WRITE.
032300 340-GRABA-COMPRA-E.  EXIT.
032400*
032500******************************************************************
032600**  370-ESCRIBE-RECHAZO -- ARMA Y ESCRIBE BITACORA DE RECHAZOS  *
032700******************************************************************
032800 370-ESCRIBE-RECHAZO SECTION.
032900        MOVE CPAT-PRODUCTO-ID       TO RCHZ-PRODUCTO-ID
033000        MOVE CPAT-CANTIDAD          TO RCHZ-CANTIDAD
033100        MOVE CPAT-COSTO-UNITARIO    TO RCHZ-COSTO-UNITARIO
033200        ADD 1 TO WKS-RECHAZADAS
033300        WRITE REG-IVRCHZ.
033400 370-ESCRIBE-RECHAZO-E.  EXIT.
033500*
033600******************************************************************
033700**  800-ESTADISTICAS    -- RESUMEN DE CIERRE DEL LOTE           *
033800******************************************************************
033900 800-ESTADISTICAS SECTION.
034000        DISPLAY "**********************************************".
034100        DISPLAY "*        E S T A D I S T I C A S  IVCPA01     *".
034200        DISPLAY "**********************************************".
034300        DISPLAY " TRANSACCIONES LEIDAS      : " WKS-LEIDAS.
034400        DISPLAY " COMPRAS GRABADAS          : " WKS-GRABADAS.
034500        DISPLAY " COMPRAS RECHAZADAS        : " WKS-RECHAZADAS.
034600        DISPLAY "   - PRODUCTO NO EXISTE : " WKS-RECH-NO-EXISTE.
034700        DISPLAY "   - CANTIDAD INVALIDA  : " WKS-RECH-CANTIDAD.
034800        DISPLAY "**********************************************".
034900 800-ESTADISTICAS-E.  EXIT.
035000*
035100******************************************************************
035200**  900-CIERRA-ARCHIVOS -- CIERRE NORMAL DE LOS 4 ARCHIVOS      *
035300******************************************************************
035400 900-CIERRA-ARCHIVOS SECTION.
035500        CLOSE IVCPAT
035600        CLOSE IVPRMA
035700        CLOSE IVCPMA
035800        CLOSE IVRCHZ.
035900 900-CIERRA-ARCHIVOS-E.  EXIT.
036000*
036100******************************************************************
036200**  910-ERROR-FATAL     -- DIAGNOSTICO DE FILE STATUS Y ABORTO  *
036300******************************************************************
036400 910-ERROR-FATAL SECTION.
036500        MOVE SPACES TO LLAVE
036600        EVALUATE ARCHIVO
036700        WHEN "IVPRMA"
036800               CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
036900               LLAVE, FS-IVPRMA, FSE-IVPRMA
037000               DISPLAY "*** ERROR " ACCION " EN ARCHIVO " ARCHIVO
037100               " FS=" FS-IVPRMA " ***"
037200        WHEN "IVCPAT"
037300               DISPLAY "*** ERROR " ACCION " EN ARCHIVO " ARCHIVO
037400               " FS=" FS-IVCPAT " ***"
037500        WHEN "IVCPMA"
037600               DISPLAY "*** ERROR " ACCION " EN ARCHIVO " ARCHIVO
037700               " FS=" FS-IVCPMA " ***"
037800        WHEN "IVRCHZ"
037900               DISPLAY "*** ERROR " ACCION " EN ARCHIVO " ARCHIVO
038000               " FS=" FS-IVRCHZ " ***"
038100        END-EVALUATE
038200        DISPLAY "*** VERIFICAR DETALLE EN SPOOL DEL LOTE      ***"
038300        MOVE 91 TO RETURN-CODE
038400        PERFORM 900-CIERRA-ARCHIVOS
038500        STOP RUN.
038600 910-ERROR-FATAL-E.  EXIT.
038700
