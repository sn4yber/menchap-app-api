000100******************************************************************
000200** FECHA       : 30/09/1993                                   *
000300** PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDRD)             *
000400** APLICACION  : INVENTARIO Y VENTAS                           *
000500** PROGRAMA    : IVVTA02                                       *
000600** TIPO        : BATCH                                         *
000700** DESCRIPCION : REVERSA VENTAS SOLICITADAS EN LA TRANSACCION  *
000800**             : IVREVT.  RESTAURA LA EXISTENCIA EN IVPRMA Y   *
000900**             : ELIMINA EL REGISTRO DE LA BITACORA IVVTMA POR *
001000**             : MEDIO DE REGRABADO SELECTIVO (SIN ACCESO      *
001100**             : DIRECTO), YA QUE IVVTMA ES SECUENCIAL.        *
001200** ARCHIVOS    : IVREVT=C, IVVTMA=A, IVVTM2=A, IVPRMA=A        *
001300** ACCION (ES) : A=ACTUALIZA, R=REPORTE, C=CONSULTAR           *
001400** PROGRAMA(S) : NO APLICA                                     *
001500** CANAL       : LOTE NOCTURNO / BAJO DEMANDA                  *
001600** INSTALADO   : 30/09/1993                                    *
001700** BPM/RATIONAL: 300993                                        *
001800** NOMBRE      : REVERSA DE VENTAS DE INVENTARIO               *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID. IVVTA02.
002200 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
002300 INSTALLATION. DEPTO DE SISTEMAS - CONTROL DE INVENTARIOS.
002400 DATE-WRITTEN. 30/09/1993.
002500 DATE-COMPILED.
002600 SECURITY. USO INTERNO - CONTABILIDAD E INVENTARIOS.
002700******************************************************************
002800**                  BITACORA DE MANTENIMIENTO                  *
002900******************************************************************
003000*  30/09/1993 EDRD  VERSION INICIAL DEL PROGRAMA DE REVERSA DE
003100*                   VENTAS.                          TKT IV-0022
003200*  12/04/1995 PEDR  SE AGREGA RESTAURACION DE EXISTENCIA AL
003300*                   PRODUCTO AL REVERSAR LA VENTA.   TKT IV-0034
003400*  20/10/1996 EDRD  SE VALIDA QUE LA VENTA EXISTA ANTES DE
003500*                   INTENTAR LA REVERSA (RECHAZO SI NO EXISTE).
003600*                   TKT IV-0043
003700*  06/02/1999 EDRD  REVISION DE SIGLO (Y2K).  SIN IMPACTO EN
003800*                   ESTE PROGRAMA (NO MANEJA FECHAS DE 2 DIGI-
003900*                   TOS), SE DEJA CONSTANCIA DE LA REVISION.
004000*                   TKT IV-0060-Y2K
004100*  03/07/2003 PEDR  SE AGREGA CONTEO DE REVERSAS RECHAZADAS EN
004200*                   LA ESTADISTICA FINAL.             TKT IV-0074
004300*  12/01/2005 EDRD  SE CORRIGE OMISION DE LA TKT IV-0043: LA
004400*                   VALIDACION DE VENTA INEXISTENTE NUNCA ESCRIBIA
004500*                   EL RECHAZO EN IVRCHZ NI SUMABA EL CONTADOR.
004600*                   SE AGREGA EL PASE FINAL SOBRE LA TABLA PARA
004700*                   DETECTAR SOLICITUDES NO APLICADAS.
004800*                   TKT IV-0081
004900*  15/09/2006 PEDR  910-ERROR-FATAL LLAMABA A DEBD1R00 SIEMPRE CON
005000*                   FS-IVPRMA/FSE-IVPRMA, AUN CUANDO EL ARCHIVO EN
005100*                   ERROR ERA UNO DE LOS SECUENCIALES (SIN PAREJA
005200*                   FSE-).  SE DESPACHA POR ARCHIVO.  TKT IV-0089
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700        C01 IS TOP-OF-FORM
005800        CLASS CLASE-NUMERICA IS "0" THRU "9"
005900        UPSI-0 ON STATUS IS WKS-CORRIDA-REPROCESO.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200*--> A R C H I V O S   D E   E N T R A D A
006300        SELECT IVREVT  ASSIGN TO IVREVT
006400                  ORGANIZATION  IS SEQUENTIAL
006500                  FILE STATUS   IS FS-IVREVT.
006600        SELECT IVVTMA  ASSIGN TO IVVTMA
006700                  ORGANIZATION  IS SEQUENTIAL
006800                  FILE STATUS   IS FS-IVVTMA.
006900        SELECT IVPRMA  ASSIGN TO IVPRMA
007000                  ORGANIZATION  IS INDEXED
007100                  ACCESS MODE   IS DYNAMIC
007200                  RECORD KEY    IS PRMA-PRODUCTO-ID
007300                  FILE STATUS   IS FS-IVPRMA
007400                                   FSE-IVPRMA.
007500*--> A R C H I V O S   D E   S A L I D A
007600        SELECT IVVTM2  ASSIGN TO IVVTM2
007700                  ORGANIZATION  IS SEQUENTIAL
007800                  FILE STATUS   IS FS-IVVTM2.
007900        SELECT IVRCHZ  ASSIGN TO IVRCHZ
008000                  ORGANIZATION  IS SEQUENTIAL
008100                  FILE STATUS   IS FS-IVRCHZ.
008200 DATA DIVISION.
008300 FILE SECTION.
008400******************************************************************
008500**             DEFINICION DE ESTRUCTURA DE ARCHIVOS            *
008600******************************************************************
008700*  TRANSACCIONES DE REVERSA A PROCESAR EN EL LOTE
008800 FD  IVREVT.
008900        01  REG-IVREVT.
009000               88  IVREVT-FIN-ARCHIVO      VALUE HIGH-VALUES.
009100               05  REVT-VENTA-ID           PIC 9(09) COMP.
009200               05  FILLER                  PIC X(030).
009300*  BITACORA DE VENTAS VIGENTE (SE LEE COMPLETA)
009400 FD  IVVTMA.
009500        COPY IVVTMA.
009600*  MAESTRO DE PRODUCTOS DE INVENTARIO
009700 FD  IVPRMA.
009800        COPY IVPRMA.
009900*  NUEVA BITACORA DE VENTAS (SIN LAS VENTAS REVERSADAS)
010000 FD  IVVTM2.
010100        01  REG-IVVTM2.
010200               05  VTM2-CUERPO             PIC X(300).
010300*  BITACORA DE REVERSAS RECHAZADAS DEL LOTE
010400 FD  IVRCHZ.
010500        01  REG-IVRCHZ.
010600               05  RCHZ-VENTA-ID           PIC 9(09) COMP.
010700               05  RCHZ-MOTIVO             PIC X(030).
010800               05  FILLER                  PIC X(030).
010900 WORKING-STORAGE SECTION.
011000******************************************************************
011100**         RECURSOS RUTINA FSE Y VALIDACION FILE-STATUS        *
011200******************************************************************
011300    01  WKS-FS-STATUS.
011400           05  FS-IVREVT               PIC 9(02) VALUE ZEROES.
011500           05  FS-IVVTMA               PIC 9(02) VALUE ZEROES.
011600           05  FS-IVPRMA               PIC 9(02) VALUE ZEROES.
011700           05  FSE-IVPRMA.
011800                  10  FSE-RETURN     PIC S9(4) COMP-5 VALUE 0.
011900                  10  FSE-FUNCTION   PIC S9(4) COMP-5 VALUE 0.
012000                  10  FSE-FEEDBACK   PIC S9(4) COMP-5 VALUE 0.
012100           05  FS-IVVTM2               PIC 9(02) VALUE ZEROES.
012200           05  FS-IVRCHZ               PIC 9(02) VALUE ZEROES.
012300           05  PROGRAMA                PIC X(08) VALUE "IVVTA02".
012400           05  ARCHIVO                 PIC X(08) VALUE SPACES.
012500           05  ACCION                  PIC X(10) VALUE SPACES.
012600           05  LLAVE                   PIC X(32) VALUE SPACES.
012700******************************************************************
012800**    TABLA EN MEMORIA DE VENTAS SOLICITADAS PARA REVERSAR      *
012900******************************************************************
013000    01  WKS-TABLA-REVERSA.
013100           05  WKS-REVERSA-MAX      PIC 9(04) COMP VALUE 2000.
013200           05  WKS-REVERSA-TOPE     PIC 9(04) COMP VALUE ZERO.
013300           05  WKS-REVERSA-ENTRADA OCCURS 1 TO 2000 TIMES
013400                                 DEPENDING ON WKS-REVERSA-TOPE
013500                                      INDEXED BY IDX-REVERSA.
013600                  10  WKS-REV-VENTA-ID      PIC 9(09) COMP.
013700                  10  WKS-REV-USADA         PIC X(01) VALUE "N".
013800                         88  WKS-REV-YA-APLICADA VALUE "S".
013900    01  FILLER                        PIC X(001) VALUE SPACES.
014000******************************************************************
014100**          CONTADORES Y CAMPOS DE TRABAJO DEL LOTE             *
014200******************************************************************
014300    01  WKS-CONTADORES.
014400           05  WKS-SOLICITADAS       PIC 9(06) COMP VALUE ZEROES.
014500           05  WKS-SOL-R REDEFINES WKS-SOLICITADAS PIC X(004).
014600           05  WKS-REVERSADAS        PIC 9(06) COMP VALUE ZEROES.
014700           05  WKS-REV-R REDEFINES WKS-REVERSADAS  PIC X(004).
014800           05  WKS-RECHAZADAS        PIC 9(06) COMP VALUE ZEROES.
014900           05  WKS-RCH-R REDEFINES WKS-RECHAZADAS  PIC X(004).
015000           05  WKS-COPIADAS          PIC 9(06) COMP VALUE ZEROES.
015100    01  WKS-SWITCHES.
015200           05  WKS-CORRIDA-REPROCESO PIC X(01) VALUE "N".
015300           05  WKS-VENTA-ENCONTRADA  PIC X(01) VALUE "N".
015400                  88  WKS-VENTA-SI-ENCONTRADA VALUE "S".
015500                  88  WKS-VENTA-NO-ENCONTRADA VALUE "N".
015600 PROCEDURE DIVISION.
015700******************************************************************
015800**  100-MAIN            -- CONTROL PRINCIPAL DEL LOTE          *
015900******************************************************************
016000 100-MAIN SECTION.
016100        PERFORM 110-APERTURA-ARCHIVOS
016200        PERFORM 200-CARGA-TABLA-REVERSA
016300        PERFORM 300-REVERSA-VENTAS
016400        PERFORM 350-VALIDA-REVERSAS-NO-ENCONTRADAS
016500        PERFORM 800-ESTADISTICAS
016600        PERFORM 900-CIERRA-ARCHIVOS
016700        STOP RUN.
016800 100-MAIN-E.  EXIT.
016900*
017000******************************************************************
017100**  110-APERTURA-ARCHIVOS -- ABRE Y VALIDA LOS 5 ARCHIVOS       *
017200******************************************************************
017300 110-APERTURA-ARCHIVOS SECTION.
017400        OPEN INPUT   IVREVT
017500        OPEN INPUT   IVVTMA
017600        OPEN I-O     IVPRMA
017700        OPEN OUTPUT  IVVTM2
017800        OPEN OUTPUT  IVRCHZ
017900        IF (FS-IVREVT = 97) AND (FS-IVVTMA = 97) AND
018000           (FS-IVPRMA = 97) AND (FS-IVVTM2 = 97) AND
018100           (FS-IVRCHZ = 97)
018200               MOVE ZEROES TO FS-IVREVT FS-IVVTMA FS-IVPRMA
018300                     FS-IVVTM2 FS-IVRCHZ
018400        END-IF
018500        IF FS-IVREVT NOT EQUAL 0
018600               MOVE "OPEN"   TO ACCION
018700               MOVE "IVREVT" TO ARCHIVO
018800               PERFORM 910-ERROR-FATAL
018900        END-IF
019000        IF FS-IVVTMA NOT EQUAL 0
019100               MOVE "OPEN"   TO ACCION
019200               MOVE "IVVTMA" TO ARCHIVO
019300               PERFORM 910-ERROR-FATAL
019400        END-IF
019500        IF FS-IVPRMA NOT EQUAL 0
019600               MOVE "OPEN"   TO ACCION
019700               MOVE "IVPRMA" TO ARCHIVO
019800               PERFORM 910-ERROR-FATAL
019900        END-IF
020000        IF FS-IVVTM2 NOT EQUAL 0
020100               MOVE "OPEN"   TO ACCION
020200               MOVE "IVVTM2" TO ARCHIVO
020300               PERFORM 910-ERROR-FATAL
020400        END-IF
020500        IF FS-IVRCHZ NOT EQUAL 0
020600               MOVE "OPEN"   TO ACCION
020700               MOVE "IVRCHZ" TO ARCHIVO
020800               PERFORM 910-ERROR-FATAL
020900        END-IF.
021000 110-APERTURA-ARCHIVOS-E.  EXIT.
021100*
021200******************************************************************
021300**  200-CARGA-TABLA-REVERSA -- LEE IVREVT A MEMORIA (DYN OCCURS)*
021400******************************************************************
021500 200-CARGA-TABLA-REVERSA SECTION.
021600        PERFORM 210-LEE-REVERSA
021700        PERFORM 220-ACUMULA-REVERSA UNTIL IVREVT-FIN-ARCHIVO.
021800 200-CARGA-TABLA-REVERSA-E.  EXIT.
021900*
022000 210-LEE-REVERSA SECTION.
022100        READ IVREVT
022200               AT END SET IVREVT-FIN-ARCHIVO TO TRUE
022300        END-READ.
022400 210-LEE-REVERSA-E.  EXIT.
022500*
022600 220-ACUMULA-REVERSA SECTION.
022700        ADD 1 TO WKS-SOLICITADAS
022800        ADD 1 TO WKS-REVERSA-TOPE
022900        SET IDX-REVERSA TO WKS-REVERSA-TOPE
023000        MOVE REVT-VENTA-ID TO WKS-REV-VENTA-ID (IDX-REVERSA)
023100        MOVE "N"           TO WKS-REV-USADA    (IDX-REVERSA)
023200        PERFORM 210-LEE-REVERSA.
023300 220-ACUMULA-REVERSA-E.  EXIT.
023400*
023500******************************************************************
023600**  300-REVERSA-VENTAS  -- RECORRE IVVTMA COMPLETO Y REGRABA    *
023700**             LA BITACORA EN IVVTM2 OMITIENDO LAS VENTAS       *
023800**             SOLICITADAS PARA REVERSA (SIN ACCESO DIRECTO)    *
023900******************************************************************
024000 300-REVERSA-VENTAS SECTION.
024100        PERFORM 305-LEE-VENTA
024200        PERFORM 310-LOCALIZA-VENTA UNTIL FS-IVVTMA NOT EQUAL 0.
024300 300-REVERSA-VENTAS-E.  EXIT.
024400*
024500 305-LEE-VENTA SECTION.
024600        READ IVVTMA.
024700 305-LEE-VENTA-E.  EXIT.
024800*
024900******************************************************************
025000**  310-LOCALIZA-VENTA  -- BUSCA EL ID DE VENTA EN LA TABLA      *
025100******************************************************************
025200 310-LOCALIZA-VENTA SECTION.
025300        SET WKS-VENTA-NO-ENCONTRADA TO TRUE
025400        SET IDX-REVERSA TO 1
025500        PERFORM 315-BUSCA-EN-TABLA
025600               VARYING IDX-REVERSA FROM 1 BY 1
025700               UNTIL IDX-REVERSA GREATER THAN WKS-REVERSA-TOPE
025800        IF WKS-VENTA-SI-ENCONTRADA
025900               PERFORM 320-RESTAURA-STOCK
026000               PERFORM 330-OMITE-VENTA-REVERSADA
026100        ELSE
026200               PERFORM 340-COPIA-VENTA
026300        END-IF
026400        PERFORM 305-LEE-VENTA.
026500 310-LOCALIZA-VENTA-E.  EXIT.
026600*
026700 315-BUSCA-EN-TABLA SECTION.
026800        IF WKS-REV-VENTA-ID (IDX-REVERSA) EQUAL VTMA-ID
026900           AND NOT WKS-REV-YA-APLICADA (IDX-REVERSA)
027000               SET WKS-VENTA-SI-ENCONTRADA TO TRUE
027100               SET WKS-REV-YA-APLICADA (IDX-REVERSA) TO TRUE
027200        END-IF.
027300 315-BUSCA-EN-TABLA-E.  EXIT.
027400*
027500******************************************************************
027600**  320-RESTAURA-STOCK  -- SUMA LA CANTIDAD DE VUELTA AL STOCK   *
027700******************************************************************
027800 320-RESTAURA-STOCK SECTION.
027900        MOVE VTMA-PRODUCTO-ID TO PRMA-PRODUCTO-ID
028000        READ IVPRMA
028100               INVALID KEY
028200                    CONTINUE
028300               NOT INVALID KEY
028400                    ADD VTMA-CANTIDAD TO PRMA-CANTIDAD
028500                    REWRITE REG-IVPRMA
028600                           INVALID KEY
028700                                MOVE "REWRITE" TO ACCION
028800                                MOVE "IVPRMA"  TO ARCHIVO
028900                                PERFORM 910-ERROR-FATAL
029000                    END-REWRITE
029100        END-READ.
029200 320-RESTAURA-STOCK-E.  EXIT.
029300*
029400******************************************************************
029500**  330-OMITE-VENTA-REVERSADA -- NO SE COPIA A LA NUEVA BITACORA*
029600******************************************************************
029700 330-OMITE-VENTA-REVERSADA SECTION.
029800        ADD 1 TO WKS-REVERSADAS.
029900 330-OMITE-VENTA-REVERSADA-E.  EXIT.
030000*
030100******************************************************************
030200**  340-COPIA-VENTA     -- CARGA LA VENTA A LA NUEVA BITACORA    *
030300******************************************************************
030400 340-COPIA-VENTA SECTION.
030500        MOVE REG-IVVTMA TO REG-IVVTM2
030600        ADD 1 TO WKS-COPIADAS
030700        WRITE REG-IVVTM2.
030800 340-COPIA-VENTA-E.  EXIT.
030900*
031000******************************************************************
031100**  350-VALIDA-REVERSAS-NO-ENCONTRADAS -- BARRE LA TABLA UNA VEZ*
031200**  TERMINADO EL RECORRIDO DE IVVTMA; TODA SOLICITUD QUE NO SE  *
031300**  MARCO "APLICADA" ES UNA VENTA QUE NUNCA EXISTIO EN LA       *
031400**  BITACORA (TKT IV-0043)                                      *
031500******************************************************************
031600 350-VALIDA-REVERSAS-NO-ENCONTRADAS SECTION.
031700        SET IDX-REVERSA TO 1
031800        PERFORM 355-VALIDA-UNA-REVERSA
031900               VARYING IDX-REVERSA FROM 1 BY 1
032000               UNTIL IDX-REVERSA GREATER THAN WKS-REVERSA-TOPE.
032100 350-VALIDA-REVERSAS-NO-ENCONTRADAS-E.  EXIT.
032200*
032300 355-VALIDA-UNA-REVERSA SECTION.
032400        IF NOT WKS-REV-YA-APLICADA (IDX-REVERSA)
032500               MOVE WKS-REV-VENTA-ID (IDX-REVERSA)
032600                      TO RCHZ-VENTA-ID
032700               MOVE "VENTA NO EXISTE"              TO RCHZ-MOTIVO
032800               ADD 1 TO WKS-RECHAZADAS
032900               WRITE REG-IVRCHZ
033000        END-IF.
033100 355-VALIDA-UNA-REVERSA-E.  EXIT.
033200*
033300******************************************************************
033400**  800-ESTADISTICAS    -- RESUMEN DE CIERRE DEL LOTE            *
033500******************************************************************
033600 800-ESTADISTICAS SECTION.
033700        DISPLAY "**********************************************".
033800        DISPLAY "*        E S T A D I S T I C A S  IVVTA02     *".
033900        DISPLAY "**********************************************".
034000        DISPLAY " REVERSAS SOLICITADAS      : " WKS-SOLICITADAS.
034100        DISPLAY " VENTAS REVERSADAS         : " WKS-REVERSADAS.
034200        DISPLAY " VENTAS COPIADAS SIN CAMBIO: " WKS-COPIADAS.
034300        DISPLAY " REVERSAS RECHAZADAS       : " WKS-RECHAZADAS.
034400        DISPLAY "**********************************************".
034500 800-ESTADISTICAS-E.  EXIT.
034600*
034700******************************************************************
034800**  900-CIERRA-ARCHIVOS -- CIERRE NORMAL DE LOS 5 ARCHIVOS       *
034900******************************************************************
035000 900-CIERRA-ARCHIVOS SECTION.
035100        CLOSE IVREVT
035200        CLOSE IVVTMA
035300        CLOSE IVPRMA
035400        CLOSE IVVTM2
035500        CLOSE IVRCHZ.
035600 900-CIERRA-ARCHIVOS-E.  EXIT.
035700*
035800******************************************************************
035900**  910-ERROR-FATAL     -- DIAGNOSTICO DE FILE STATUS Y ABORTO   *
036000******************************************************************
036100 910-ERROR-FATAL SECTION.
036200        MOVE SPACES TO LLAVE
036300        EVALUATE ARCHIVO
036400        WHEN "IVPRMA"
036500               CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
036600               LLAVE, FS-IVPRMA, FSE-IVPRMA
036700               DISPLAY "*** ERROR " ACCION " EN ARCHIVO " ARCHIVO
036800               " FS=" FS-IVPRMA " ***"
036900        WHEN "IVREVT"
037000               DISPLAY "*** ERROR " ACCION " EN ARCHIVO " ARCHIVO
037100               " FS=" FS-IVREVT " ***"
037200        WHEN "IVVTMA"
037300               DISPLAY "*** ERROR " ACCION " EN ARCHIVO " ARCHIVO
037400               " FS=" FS-IVVTMA " ***"
037500        WHEN "IVVTM2"
037600               DISPLAY "*** ERROR " ACCION " EN ARCHIVO " ARCHIVO
037700               " FS=" FS-IVVTM2 " ***"
037800        WHEN "IVRCHZ"
037900               DISPLAY "*** ERROR " ACCION " EN ARCHIVO " ARCHIVO
038000               " FS=" FS-IVRCHZ " ***"
038100        END-EVALUATE
038200        DISPLAY "*** VERIFICAR DETALLE EN SPOOL DEL LOTE      ***"
038300        MOVE 91 TO RETURN-CODE
038400        PERFORM 900-CIERRA-ARCHIVOS
038500        STOP RUN.
038600 910-ERROR-FATAL-E.  EXIT.
038700
