000100******************************************************************
000200*  IVCPMA -- LAYOUT DEL LIBRO DE COMPRAS (INVENTARIO)            *
000300*  ESTRUCTURA COPY PARA FD IVCPMA.  ARCHIVO SECUENCIAL, UN       *
000400*  REGISTRO POR COMPRA RECIBIDA. NO TIENE LLAVE (BITACORA).      *
000500******************************************************************
000600*  MANTENIMIENTO
000700*  25/03/1991 EDRD  CREACION INICIAL DEL LAYOUT.  TKT IV-0007
000800*  06/02/1999 EDRD  REVISION DE SIGLO (Y2K). FECHA-COMPRA PASA A
000900*                   9(08) CCYYMMDD DE 4 DIGITOS DE ANIO.
001000*                   TKT IV-0058-Y2K
001100******************************************************************
001200  01  REG-IVCPMA.
001300         05  CPMA-ID                      PIC 9(09).
001400         05  CPMA-PRODUCTO-ID             PIC 9(09).
001500         05  CPMA-NOMBRE-PRODUCTO         PIC X(100).
001600*--> CANTIDAD Y COSTOS DE LA LINEA DE COMPRA, COMP-3 A 2 DECIMALES
001700         05  CPMA-CANTIDAD                PIC S9(08)V99 COMP-3.
001800         05  CPMA-COSTO-UNITARIO          PIC S9(08)V99 COMP-3.
001900         05  CPMA-COSTO-TOTAL             PIC S9(08)V99 COMP-3.
002000         05  CPMA-PROVEEDOR               PIC X(100).
002100*--> ESTADO DE LA COMPRA (88 PARA LOS VALORES QUE MANEJA EL LOTE)
002200         05  CPMA-ESTADO                  PIC X(20).
002300                88 CPMA-COMPRA-RECIBIDA VALUE 'RECIBIDA'.
002400                88 CPMA-COMPRA-ANULADA  VALUE 'ANULADA'.
002500*--> FECHA DE LA COMPRA, CCYYMMDD, CON VISTA DESGLOSADA
002600         05  CPMA-FECHA-COMPRA            PIC 9(08).
002700         05  CPMA-FECHA-COMPRA-R REDEFINES CPMA-FECHA-COMPRA.
002800                10 CPMA-FC-ANIO                  PIC 9(04).
002900                10 CPMA-FC-MES                   PIC 9(02).
003000                10 CPMA-FC-DIA                   PIC 9(02).
003100*--> RELLENO AL TAMANO DE REGISTRO ESTANDAR DE LA BITACORA
003200         05  FILLER                       PIC X(030).
003300
