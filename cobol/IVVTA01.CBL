000100******************************************************************
000200** FECHA       : 03/12/1990                                      *
000300** PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDRD)             *
000400** APLICACION  : INVENTARIO Y VENTAS                           *
000500** PROGRAMA    : IVVTA01                                       *
000600** TIPO        : BATCH                                         *
000700** DESCRIPCION : REGISTRA LAS VENTAS DEL LOTE DE TRANSACC.     *
000800**             : IVVTAT CONTRA EL MAESTRO DE PRODUCTOS IVPRMA, *
000900**             : VALIDA EXISTENCIA, CALCULA COSTO, GANANCIA Y  *
001000**             : MARGEN, DESCUENTA EXISTENCIA Y GRABA LA VENTA *
001100**             : LA BITACORA IVVTMA.  LAS VENTAS QUE NO CUMPLEN*
001200**             : SE ENVIAN A LA BITACORA DE RECHAZOS IVRCHZ.   *
001300** ARCHIVOS    : IVVTAT=C, IVPRMA=A, IVVTMA=A, IVRCHZ=A        *
001400** ACCION (ES) : A=ACTUALIZA, R=REPORTE, C=CONSULTAR, K=ARCHIVO*
001500** PROGRAMA(S) : NO APLICA                                     *
001600** CANAL       : LOTE NOCTURNO / BAJO DEMANDA                  *
001700** INSTALADO   : 03/12/1990                                    *
001800** BPM/RATIONAL: 231190                                        *
001900** NOMBRE      : REGISTRO DE VENTAS DE INVENTARIO              *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID. IVVTA01.
002300 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
002400 INSTALLATION. DEPTO DE SISTEMAS - CONTROL DE INVENTARIOS.
002500 DATE-WRITTEN. 03/12/1990.
002600 DATE-COMPILED.
002700 SECURITY. USO INTERNO - CONTABILIDAD E INVENTARIOS.
002800******************************************************************
002900**                  BITACORA DE MANTENIMIENTO                  *
003000******************************************************************
003100*  03/12/1990 EDRD  VERSION INICIAL DEL PROGRAMA DE VENTAS.
003200*                   TKT IV-0001
003300*  19/06/1992 PEDR  SE AGREGA VALIDACION DE STOCK ANTES DE GRABAR
003400*                   LA VENTA (STOCK INSUFICIENTE).   TKT IV-0015
003500*  11/02/1994 EDRD  SE UNIFICA EL CALCULO DE COSTO POR DEFECTO AL
003600*                   70% DEL PRECIO DE VENTA.         TKT IV-0026
003700*  08/08/1996 PEDR  SE AGREGA LA BITACORA DE VENTAS RECHAZADAS
003800*                   PARA CONTROL DE EXCEPCIONES DEL LOTE.
003900*                   TKT IV-0041
004000*  30/01/1998 EDRD  SE CORRIGE TRUNCAMIENTO DEL MARGEN EN VENTAS
004100*                   DE PRECIO UNITARIO BAJO.         TKT IV-0050
004200*  06/02/1999 EDRD  REVISION DE SIGLO (Y2K).  FECHA-VENTA PASA A
004300*                   4 DIGITOS DE ANIO (CCYYMMDD) EN LA TRANSAC-
004400*                   CION Y EN LA BITACORA DE VENTAS.
004500*                   TKT IV-0058-Y2K
004600*  14/09/2001 PEDR  SE AGREGA CONTEO DE RECHAZOS POR PRODUCTO
004700*                   INACTIVO EN LA ESTADISTICA FINAL.
004800*                   TKT IV-0066
004900*  22/05/2004 EDRD  SE AJUSTA REDONDEO DE GANANCIA A HALF-UP EN
005000*                   LUGAR DE TRUNCAMIENTO.           TKT IV-0079
005100*  20/03/2006 PEDR  SE ELIMINA EL BLOQUEO POR PRODUCTO INACTIVO EN
005200*                   310-VALIDA-PRODUCTO; ESE INDICADOR SOLO APLICA
005300*                   AL MANTENIMIENTO DEL MAESTRO, NO A LA VALIDA-
005400*                   CION DE VENTAS.  SE QUITA EL CONTADOR RESPEC-
005500*                   TIVO DE LA ESTADISTICA FINAL.    TKT IV-0083
005600*  02/08/2006 EDRD  330-VALIDA-STOCK NO RECHAZABA CANTIDAD CERO O
005700*                   NEGATIVA; LA VENTA PASABA LA VALIDACION DE
005800*                   EXISTENCIA Y SUBIA EL STOCK AL ACTUALIZARLO.
005900*                   SE AGREGA VALIDACION DE CANTIDAD MAYOR A CERO,
006000*                   IGUAL QUE EN COMPRAS (IVCPA01).    TKT IV-0086
006100*  15/09/2006 PEDR  910-ERROR-FATAL LLAMABA A DEBD1R00 SIEMPRE CON
006200*                   FS-IVPRMA/FSE-IVPRMA, AUN CUANDO EL ARCHIVO EN
006300*                   ERROR ERA IVVTAT/IVVTMA/IVRCHZ (SECUENCIALES,
006400*                   SIN PAREJA FSE-).  SE DESPACHA POR ARCHIVO.
006500*                   TKT IV-0089
006600******************************************************************
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000        C01 IS TOP-OF-FORM
007100        CLASS CLASE-NUMERICA IS "0" THRU "9"
007200        UPSI-0 ON STATUS IS WKS-CORRIDA-REPROCESO.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500*--> A R C H I V O S   D E   E N T R A D A
007600        SELECT IVVTAT  ASSIGN TO IVVTAT
007700                  ORGANIZATION  IS SEQUENTIAL
007800                  FILE STATUS   IS FS-IVVTAT.
007900        SELECT IVPRMA  ASSIGN TO IVPRMA
008000                  ORGANIZATION  IS INDEXED
008100                  ACCESS MODE   IS DYNAMIC
008200                  RECORD KEY    IS PRMA-PRODUCTO-ID
008300                  FILE STATUS   IS FS-IVPRMA
008400                                   FSE-IVPRMA.
008500*--> A R C H I V O S   D E   S A L I D A
008600        SELECT IVVTMA  ASSIGN TO IVVTMA
008700                  ORGANIZATION  IS SEQUENTIAL
008800                  FILE STATUS   IS FS-IVVTMA.
008900        SELECT IVRCHZ  ASSIGN TO IVRCHZ
009000                  ORGANIZATION  IS SEQUENTIAL
009100                  FILE STATUS   IS FS-IVRCHZ.
009200 DATA DIVISION.
009300 FILE SECTION.
009400******************************************************************
009500**             DEFINICION DE ESTRUCTURA DE ARCHIVOS            *
009600******************************************************************
009700*  TRANSACCIONES DE VENTA A PROCESAR EN EL LOTE
009800 FD  IVVTAT.
009900        01  REG-IVVTAT.
010000               88  IVVTAT-FIN-ARCHIVO      VALUE HIGH-VALUES.
010100               05  VTAT-PRODUCTO-ID        PIC 9(09).
010200               05  VTAT-CANTIDAD           PIC S9(08)V99 COMP-3.
010300               05  VTAT-PRECIO-UNITARIO    PIC S9(08)V99 COMP-3.
010400               05  VTAT-COSTO-UNITARIO     PIC S9(08)V99 COMP-3.
010500               05  VTAT-CLIENTE            PIC X(100).
010600               05  VTAT-FECHA-VENTA        PIC 9(08).
010700               05  FILLER                  PIC X(020).
010800*  MAESTRO DE PRODUCTOS DE INVENTARIO
010900 FD  IVPRMA.
011000        COPY IVPRMA.
011100*  BITACORA DE VENTAS CONFIRMADAS
011200 FD  IVVTMA.
011300        COPY IVVTMA.
011400*  BITACORA DE VENTAS RECHAZADAS DEL LOTE
011500 FD  IVRCHZ.
011600        01  REG-IVRCHZ.
011700               05  RCHZ-PRODUCTO-ID        PIC 9(09).
011800               05  RCHZ-CANTIDAD           PIC S9(08)V99 COMP-3.
011900               05  RCHZ-PRECIO-UNITARIO    PIC S9(08)V99 COMP-3.
012000               05  RCHZ-MOTIVO             PIC X(030).
012100               05  FILLER                  PIC X(020).
012200 WORKING-STORAGE SECTION.
012300******************************************************************
012400**         RECURSOS RUTINA FSE Y VALIDACION FILE-STATUS        *
012500******************************************************************
012600    01  WKS-FS-STATUS.
012700           05  FS-IVVTAT               PIC 9(02) VALUE ZEROES.
012800           05  FS-IVPRMA               PIC 9(02) VALUE ZEROES.
012900           05  FSE-IVPRMA.
013000                  10  FSE-RETURN     PIC S9(4) COMP-5 VALUE 0.
013100                  10  FSE-FUNCTION   PIC S9(4) COMP-5 VALUE 0.
013200                  10  FSE-FEEDBACK   PIC S9(4) COMP-5 VALUE 0.
013300           05  FS-IVVTMA               PIC 9(02) VALUE ZEROES.
013400           05  FS-IVRCHZ               PIC 9(02) VALUE ZEROES.
013500           05  PROGRAMA                PIC X(08) VALUE "IVVTA01".
013600           05  ARCHIVO                 PIC X(08) VALUE SPACES.
013700           05  ACCION                  PIC X(10) VALUE SPACES.
013800           05  LLAVE                   PIC X(32) VALUE SPACES.
013900******************************************************************
014000**            CONTADORES Y CAMPOS DE TRABAJO DEL LOTE          *
014100******************************************************************
014200    01  WKS-CONTADORES.
014300           05  WKS-LEIDAS         PIC 9(06) COMP VALUE ZEROES.
014400           05  WKS-GRABADAS       PIC 9(06) COMP VALUE ZEROES.
014500           05  WKS-RECHAZADAS     PIC 9(06) COMP VALUE ZEROES.
014600           05  WKS-RECH-NO-EXISTE PIC 9(06) COMP VALUE ZEROES.
014700           05  WKS-RECH-SIN-STOCK PIC 9(06) COMP VALUE ZEROES.
014800           05  WKS-RECH-CANTIDAD  PIC 9(06) COMP VALUE ZEROES.
014900    01  WKS-SWITCHES.
015000           05  WKS-CORRIDA-REPROCESO   PIC X(01) VALUE "N".
015100           05  WKS-PRODUCTO-OK         PIC X(01) VALUE "N".
015200                  88  WKS-PRODUCTO-ENCONTRADO   VALUE "S".
015300                  88  WKS-PRODUCTO-NO-ENCONTRADO VALUE "N".
015400    01  WKS-CAMPOS-VENTA.
015500           05  WKS-COSTO-UNITARIO PIC S9(08)V99 COMP-3 VALUE ZERO.
015600           05  WKS-PRECIO-TOTAL   PIC S9(08)V99 COMP-3 VALUE ZERO.
015700           05  WKS-GANANCIA       PIC S9(08)V99 COMP-3 VALUE ZERO.
015800           05  WKS-MARGEN-4DEC  PIC S9(06)V9999 COMP-3 VALUE ZERO.
015900           05  WKS-MARGEN-PCTAJE  PIC S9(03)V99 COMP-3 VALUE ZERO.
016000*--> FECHA DEL SISTEMA (SI LA TRANSACCION NO TRAE FECHA)
016100    01  WKS-FECHA-HOY               PIC 9(08) VALUE ZEROES.
016200    01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
016300           05  WKS-HOY-ANIO            PIC 9(04).
016400           05  WKS-HOY-MES             PIC 9(02).
016500           05  WKS-HOY-DIA             PIC 9(02).
016600*--> FECHA TRAIDA EN LA TRANSACCION DE VENTA
016700    01  WKS-FECHA-TRANS             PIC 9(08) VALUE ZEROES.
016800    01  WKS-FECHA-TRANS-R REDEFINES WKS-FECHA-TRANS.
016900           05  WKS-TRANS-ANIO          PIC 9(04).
017000           05  WKS-TRANS-MES           PIC 9(02).
017100           05  WKS-TRANS-DIA           PIC 9(02).
017200*--> FECHA QUE SE GRABA FINALMENTE EN LA BITACORA DE VENTAS
017300    01  WKS-FECHA-GRABA             PIC 9(08) VALUE ZEROES.
017400    01  WKS-FECHA-GRABA-R REDEFINES WKS-FECHA-GRABA.
017500           05  WKS-GRABA-ANIO          PIC 9(04).
017600           05  WKS-GRABA-MES           PIC 9(02).
017700           05  WKS-GRABA-DIA           PIC 9(02).
017800    01  FILLER                      PIC X(001) VALUE SPACES.
017900 PROCEDURE DIVISION.
018000******************************************************************
018100**  100-MAIN            -- CONTROL PRINCIPAL DEL LOTE          *
018200******************************************************************
018300 100-MAIN SECTION.
018400        PERFORM 110-APERTURA-ARCHIVOS
018500        PERFORM 200-PROCESA-ARCHIVO
018600        PERFORM 800-ESTADISTICAS
018700        PERFORM 900-CIERRA-ARCHIVOS
018800        STOP RUN.
018900 100-MAIN-E.  EXIT.
019000*
019100******************************************************************
019200**  110-APERTURA-ARCHIVOS -- ABRE Y VALIDA LOS 4 ARCHIVOS      *
019300******************************************************************
019400 110-APERTURA-ARCHIVOS SECTION.
019500        ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
019600        OPEN INPUT   IVVTAT
019700        OPEN I-O     IVPRMA
019800        OPEN OUTPUT  IVVTMA
019900        OPEN OUTPUT  IVRCHZ
020000        IF (FS-IVVTAT = 97) AND (FS-IVPRMA = 97) AND
020100           (FS-IVVTMA = 97) AND (FS-IVRCHZ = 97)
020200               MOVE ZEROES TO FS-IVVTAT FS-IVPRMA FS-IVVTMA
020300                     FS-IVRCHZ
020400        END-IF
020500        IF FS-IVVTAT NOT EQUAL 0
020600               MOVE "OPEN"   TO ACCION
020700               MOVE "IVVTAT" TO ARCHIVO
020800               PERFORM 910-ERROR-FATAL
020900        END-IF
021000        IF FS-IVPRMA NOT EQUAL 0
021100               MOVE "OPEN"   TO ACCION
021200               MOVE "IVPRMA" TO ARCHIVO
021300               PERFORM 910-ERROR-FATAL
021400        END-IF
021500        IF FS-IVVTMA NOT EQUAL 0
021600               MOVE "OPEN"   TO ACCION
021700               MOVE "IVVTMA" TO ARCHIVO
021800               PERFORM 910-ERROR-FATAL
021900        END-IF
022000        IF FS-IVRCHZ NOT EQUAL 0
022100               MOVE "OPEN"   TO ACCION
022200               MOVE "IVRCHZ" TO ARCHIVO
022300               PERFORM 910-ERROR-FATAL
022400        END-IF.
022500 110-APERTURA-ARCHIVOS-E.  EXIT.
022600*
022700******************************************************************
022800**  200-PROCESA-ARCHIVO  -- CICLO DE LECTURA DE TRANSACCIONES  *
022900******************************************************************
023000 200-PROCESA-ARCHIVO SECTION.
023100        PERFORM 210-LEE-TRANSACCION
023200        PERFORM 220-CICLO-VENTAS UNTIL IVVTAT-FIN-ARCHIVO.
023300 200-PROCESA-ARCHIVO-E.  EXIT.
023400*
023500******************************************************************
023600**  210-LEE-TRANSACCION  -- LECTURA SECUENCIAL DE UNA TRANSACCION*
023700******************************************************************
023800 210-LEE-TRANSACCION SECTION.
023900        READ IVVTAT
024000               AT END SET IVVTAT-FIN-ARCHIVO TO TRUE
024100        END-READ.
024200 210-LEE-TRANSACCION-E.  EXIT.
024300*
024400******************************************************************
024500**  220-CICLO-VENTAS     -- PROCESA UNA VENTA Y AVANZA EL LOTE   *
024600******************************************************************
024700 220-CICLO-VENTAS SECTION.
024800        ADD 1 TO WKS-LEIDAS
024900        PERFORM 300-PROCESA-VENTA
025000        PERFORM 210-LEE-TRANSACCION.
025100 220-CICLO-VENTAS-E.  EXIT.
025200*
025300******************************************************************
025400**  300-PROCESA-VENTA    -- REGISTRA UNA LINEA DE VENTA        *
025500******************************************************************
025600 300-PROCESA-VENTA SECTION.
025700        SET WKS-PRODUCTO-NO-ENCONTRADO TO TRUE
025800        PERFORM 310-VALIDA-PRODUCTO
025900        IF WKS-PRODUCTO-ENCONTRADO
026000               PERFORM 320-CALCULA-COSTO-DEFECTO
026100               PERFORM 330-VALIDA-STOCK
026200               IF WKS-PRODUCTO-ENCONTRADO
026300                      PERFORM 340-CALCULA-CAMPOS-VENTA
026400                      PERFORM 350-ACTUALIZA-STOCK-PRODUCTO
026500                      PERFORM 360-GRABA-VENTA
026600               END-IF
026700        END-IF.
026800 300-PROCESA-VENTA-E.  EXIT.
026900*
027000******************************************************************
027100**  310-VALIDA-PRODUCTO  -- BUSCA EL PRODUCTO EN EL MAESTRO     *
027200******************************************************************
027300 310-VALIDA-PRODUCTO SECTION.
027400        MOVE VTAT-PRODUCTO-ID TO PRMA-PRODUCTO-ID
027500        READ IVPRMA
027600               INVALID KEY
027700                    SET WKS-PRODUCTO-NO-ENCONTRADO TO TRUE
027800                    MOVE "PRODUCTO NO EXISTE" TO RCHZ-MOTIVO
027900                      ADD 1 TO WKS-RECH-NO-EXISTE
028000                      PERFORM 370-ESCRIBE-RECHAZO
028100               NOT INVALID KEY
028200                      SET WKS-PRODUCTO-ENCONTRADO TO TRUE
028300        END-READ.
028400 310-VALIDA-PRODUCTO-E.  EXIT.
028500*
028600******************************************************************
028700**  320-CALCULA-COSTO-DEFECTO -- REGLA DE NEGOCIO NO. 3        *
028800**             COSTO-UNITARIO SIEMPRE = PRECIO-UNIT * 0.7      *
028900******************************************************************
029000 320-CALCULA-COSTO-DEFECTO SECTION.
029100        COMPUTE WKS-COSTO-UNITARIO ROUNDED =
029200               VTAT-PRECIO-UNITARIO * 0.7.
029300 320-CALCULA-COSTO-DEFECTO-E.  EXIT.
029400*
029500******************************************************************
029600**  330-VALIDA-STOCK  -- REGLAS DE NEGOCIO NO. 1 Y 17           *
029700******************************************************************
029800 330-VALIDA-STOCK SECTION.
029900        IF VTAT-CANTIDAD NOT GREATER THAN ZERO
030000               SET WKS-PRODUCTO-NO-ENCONTRADO TO TRUE
030100               MOVE "CANTIDAD INVALIDA" TO RCHZ-MOTIVO
030200               ADD 1 TO WKS-RECH-CANTIDAD
030300               PERFORM 370-ESCRIBE-RECHAZO
030400        ELSE
030500               IF PRMA-CANTIDAD < VTAT-CANTIDAD
030600                      SET WKS-PRODUCTO-NO-ENCONTRADO TO TRUE
030700                      MOVE "STOCK INSUFICIENTE" TO RCHZ-MOTIVO
030800                      ADD 1 TO WKS-RECH-SIN-STOCK
030900                      PERFORM 370-ESCRIBE-RECHAZO
031000               END-IF
031100        END-IF.
031200 330-VALIDA-STOCK-E.  EXIT.
031300*
031400******************************************************************
031500**  340-CALCULA-CAMPOS-VENTA -- REGLAS DE NEGOCIO 4, 6 Y 7     *
031600******************************************************************
031700 340-CALCULA-CAMPOS-VENTA SECTION.
031800        COMPUTE WKS-PRECIO-TOTAL ROUNDED =
031900               VTAT-PRECIO-UNITARIO * VTAT-CANTIDAD
032000        COMPUTE WKS-GANANCIA ROUNDED =
032100               (VTAT-PRECIO-UNITARIO - WKS-COSTO-UNITARIO)
032200               * VTAT-CANTIDAD
032300        IF VTAT-PRECIO-UNITARIO > 0
032400               COMPUTE WKS-MARGEN-4DEC ROUNDED =
032500                    ((VTAT-PRECIO-UNITARIO - WKS-COSTO-UNITARIO) /
032600                           VTAT-PRECIO-UNITARIO) * 100
032700               COMPUTE WKS-MARGEN-PCTAJE ROUNDED = WKS-MARGEN-4DEC
032800        ELSE
032900               MOVE ZEROES TO WKS-MARGEN-PCTAJE
033000        END-IF.
033100 340-CALCULA-CAMPOS-VENTA-E.  EXIT.
033200*
033300******************************************************************
033400**  350-ACTUALIZA-STOCK-PRODUCTO -- REGLA DE NEGOCIO NO. 8     *
033500******************************************************************
033600 350-ACTUALIZA-STOCK-PRODUCTO SECTION.
033700        SUBTRACT VTAT-CANTIDAD FROM PRMA-CANTIDAD
033800        REWRITE REG-IVPRMA
033900               INVALID KEY
034000                      MOVE "REWRITE" TO ACCION
034100                      MOVE "IVPRMA"  TO ARCHIVO
034200                      PERFORM 910-ERROR-FATAL
034300        END-REWRITE.
034400 350-ACTUALIZA-STOCK-PRODUCTO-E.  EXIT.
034500*
034600******************************************************************
034700**  360-GRABA-VENTA      -- ARMA Y ESCRIBE LA BITACORA DE VTAS *
034800******************************************************************
034900 360-GRABA-VENTA SECTION.
035000        MOVE VTAT-PRODUCTO-ID       TO VTMA-PRODUCTO-ID
035100        MOVE PRMA-NOMBRE            TO VTMA-NOMBRE-PRODUCTO
035200        MOVE VTAT-CANTIDAD          TO VTMA-CANTIDAD
035300        MOVE VTAT-PRECIO-UNITARIO   TO VTMA-PRECIO-UNITARIO
035400        MOVE WKS-PRECIO-TOTAL       TO VTMA-PRECIO-TOTAL
035500        MOVE WKS-COSTO-UNITARIO     TO VTMA-COSTO-UNITARIO
035600        MOVE WKS-GANANCIA           TO VTMA-GANANCIA
035700        MOVE WKS-MARGEN-PCTAJE      TO VTMA-MARGEN-PORCENTAJE
035800        MOVE VTAT-CLIENTE           TO VTMA-CLIENTE
035900        ADD 1 TO WKS-GRABADAS
036000        COMPUTE VTMA-ID = WKS-LEIDAS
036100        IF VTAT-FECHA-VENTA = ZEROES
036200               MOVE WKS-FECHA-HOY TO WKS-FECHA-GRABA
036300        ELSE
036400               MOVE VTAT-FECHA-VENTA TO WKS-FECHA-TRANS
036500               MOVE VTAT-FECHA-VENTA TO WKS-FECHA-GRABA
036600        END-IF
036700        MOVE WKS-FECHA-GRABA TO VTMA-FECHA-VENTA
036800        SET VTMA-VENTA-COMPLETADA TO TRUE
036900        WRITE REG-IVVTMA
037000               INVALID KEY
037100                      MOVE "WRITE"  TO ACCION
037200                      MOVE "IVVTMA" TO ARCHIVO
037300                      PERFORM 910-ERROR-FATAL
037400        END-WRITE.
037500 360-GRABA-VENTA-E.  EXIT.
037600*
037700******************************************************************
037800**  370-ESCRIBE-RECHAZO  -- ARMA Y ESCRIBE BITACORA DE RECHAZOS*
037900******************************************************************
038000 370-ESCRIBE-RECHAZO SECTION.
038100        MOVE VTAT-PRODUCTO-ID       TO RCHZ-PRODUCTO-ID
038200        MOVE VTAT-CANTIDAD          TO RCHZ-CANTIDAD
038300        MOVE VTAT-PRECIO-UNITARIO   TO RCHZ-PRECIO-UNITARIO
038400        ADD 1 TO WKS-RECHAZADAS
038500        WRITE REG-IVRCHZ.
038600 370-ESCRIBE-RECHAZO-E.  EXIT.
038700*
038800******************************************************************
038900**  800-ESTADISTICAS     -- RESUMEN DE CIERRE DEL LOTE         *
039000******************************************************************
039100 800-ESTADISTICAS SECTION.
039200        DISPLAY "**********************************************".
039300        DISPLAY "*        E S T A D I S T I C A S  IVVTA01     *".
039400        DISPLAY "**********************************************".
039500        DISPLAY " TRANSACCIONES LEIDAS      : " WKS-LEIDAS.
039600        DISPLAY " VENTAS GRABADAS           : " WKS-GRABADAS.
039700        DISPLAY " VENTAS RECHAZADAS         : " WKS-RECHAZADAS.
039800        DISPLAY "   - PRODUCTO NO EXISTE : " WKS-RECH-NO-EXISTE.
039900        DISPLAY "   - CANTIDAD INVALIDA  : " WKS-RECH-CANTIDAD.
040000        DISPLAY "   - STOCK INSUFICIENTE : " WKS-RECH-SIN-STOCK.
040100        DISPLAY "**********************************************".
040200 800-ESTADISTICAS-E.  EXIT.
040300*
040400******************************************************************
040500**  900-CIERRA-ARCHIVOS  -- CIERRE NORMAL DE LOS 4 ARCHIVOS    *
040600******************************************************************
040700 900-CIERRA-ARCHIVOS SECTION.
040800        CLOSE IVVTAT
040900        CLOSE IVPRMA
041000        CLOSE IVVTMA
041100        CLOSE IVRCHZ.
041200 900-CIERRA-ARCHIVOS-E.  EXIT.
041300*
041400******************************************************************
041500**  910-ERROR-FATAL      -- DIAGNOSTICO DE FILE STATUS Y ABORTO*
041600**  UNICAMENTE IVPRMA (ISAM, ABIERTO I-O) TIENE PAREJA FSE-;    *
041700**  LOS DEMAS SON SECUENCIALES Y SE DIAGNOSTICAN POR DISPLAY.   *
041800******************************************************************
041900 910-ERROR-FATAL SECTION.
042000        MOVE SPACES TO LLAVE
042100        EVALUATE ARCHIVO
042200        WHEN "IVPRMA"
042300               CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
042400               LLAVE, FS-IVPRMA, FSE-IVPRMA
042500               DISPLAY "*** ERROR " ACCION " EN ARCHIVO " ARCHIVO
042600               " FS=" FS-IVPRMA " ***"
042700        WHEN "IVVTAT"
042800               DISPLAY "*** ERROR " ACCION " EN ARCHIVO " ARCHIVO
042900               " FS=" FS-IVVTAT " ***"
043000        WHEN "IVVTMA"
043100               DISPLAY "*** ERROR " ACCION " EN ARCHIVO " ARCHIVO
043200               " FS=" FS-IVVTMA " ***"
043300        WHEN "IVRCHZ"
043400               DISPLAY "*** ERROR " ACCION " EN ARCHIVO " ARCHIVO
043500               " FS=" FS-IVRCHZ " ***"
043600        END-EVALUATE
043700        DISPLAY "*** VERIFICAR DETALLE EN SPOOL DEL LOTE      ***"
043800        MOVE 91 TO RETURN-CODE
043900        PERFORM 900-CIERRA-ARCHIVOS
044000        STOP RUN.
044100 910-ERROR-FATAL-E.  EXIT.
044200
