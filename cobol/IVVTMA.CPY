000100******************************************************************
000200*  IVVTMA -- LAYOUT DEL LIBRO DE VENTAS (INVENTARIO)             *
000300*  ESTRUCTURA COPY PARA FD IVVTMA.  ARCHIVO SECUENCIAL, UN       *
000400*  REGISTRO POR VENTA CONFIRMADA. NO TIENE LLAVE (BITACORA).     *
000500******************************************************************
000600*  MANTENIMIENTO
000700*  25/03/1991 EDRD  CREACION INICIAL DEL LAYOUT.  TKT IV-0007
000800*  02/09/1996 PEDR  SE AGREGA MARGEN-PORCENTAJE PARA EL REPORTE
000900*                   DE UTILIDAD POR LINEA.          TKT IV-0044
001000*  06/02/1999 EDRD  REVISION DE SIGLO (Y2K). FECHA-VENTA PASA A
001100*                   9(08) CCYYMMDD DE 4 DIGITOS DE ANIO.
001200*                   NO SE GUARDABAN FECHAS DE 2 DIGITOS EN ESTE
001300*                   LAYOUT; SE DEJA CONSTANCIA POR REVISION.
001400*                   TKT IV-0058-Y2K
001500******************************************************************
001600  01  REG-IVVTMA.
001700*--> LLAVE LOGICA DE LA VENTA (SIN INDICE, SOLO REFERENCIA)
001800         05  VTMA-ID                      PIC 9(09).
001900         05  VTMA-PRODUCTO-ID             PIC 9(09).
002000         05  VTMA-NOMBRE-PRODUCTO         PIC X(100).
002100*--> CANTIDAD Y PRECIOS DE LA LINEA DE VENTA, COMP-3 A 2 DECIMALES
002200         05  VTMA-CANTIDAD                PIC S9(08)V99 COMP-3.
002300         05  VTMA-PRECIO-UNITARIO         PIC S9(08)V99 COMP-3.
002400         05  VTMA-PRECIO-TOTAL            PIC S9(08)V99 COMP-3.
002500         05  VTMA-COSTO-UNITARIO          PIC S9(08)V99 COMP-3.
002600         05  VTMA-GANANCIA                PIC S9(08)V99 COMP-3.
002700         05  VTMA-MARGEN-PORCENTAJE       PIC S9(03)V99 COMP-3.
002800         05  VTMA-CLIENTE                 PIC X(100).
002900*--> ESTADO DE LA VENTA (88 PARA LOS VALORES QUE MANEJA EL LOTE)
003000         05  VTMA-ESTADO                  PIC X(20).
003100                88 VTMA-VENTA-COMPLETADA VALUE 'COMPLETADA'.
003200                88 VTMA-VENTA-REVERSADA VALUE 'REVERSADA'.
003300*--> FECHA DE LA VENTA, CCYYMMDD, CON VISTA DESGLOSADA
003400         05  VTMA-FECHA-VENTA             PIC 9(08).
003500         05  VTMA-FECHA-VENTA-R REDEFINES VTMA-FECHA-VENTA.
003600                10 VTMA-FV-ANIO                  PIC 9(04).
003700                10 VTMA-FV-MES                   PIC 9(02).
003800                10 VTMA-FV-DIA                   PIC 9(02).
003900*--> RELLENO AL TAMANO DE REGISTRO ESTANDAR DE LA BITACORA
004000         05  FILLER                       PIC X(030).
004100
